000100*****************************************************************
000200*                                                               *
000300* MEMBER NAME:   GWSUMR                                         *
000400* DESCRIPTION:   SUMMARY-OUT FLAT STATISTICS RECORD, WRITTEN    *
000500*                ONCE AT END OF RUN.                            *
000600*                                                               *
000700* MAINTENANCE LOG                                               *
000800* DATE       PROGRAMMER        TICKET   DESCRIPTION             *
000900* ---------- ----------------- -------- -----------------------*
001000* 03/12/87   R. MERCHANT       GW-0001  INITIAL CUT FOR THE     *
001100*                                       GIT-WRAPPED REWRITE.    *
001200*****************************************************************
001300 01  GWS-SUMMARY-RECORD.
001400     05  GWS-TOTAL-COMMITS             PIC 9(07).
001500     05  GWS-TOTAL-FILE-CHANGES        PIC 9(07).
001600     05  GWS-TOTAL-INSERTIONS          PIC S9(09).
001700     05  GWS-TOTAL-DELETIONS           PIC S9(09).
001800     05  GWS-FIRST-COMMIT-DATE         PIC 9(08).
001900     05  GWS-LAST-COMMIT-DATE          PIC 9(08).
002000     05  GWS-ACTIVE-DAYS               PIC 9(05).
002100     05  GWS-LONGEST-STREAK            PIC 9(04).
002200     05  GWS-CURRENT-STREAK            PIC 9(04).
002300     05  GWS-BUSIEST-DAY-DATE          PIC 9(08).
002400     05  GWS-BUSIEST-DAY-COUNT         PIC 9(05).
002500     05  GWS-BEST-MONTH-NAME           PIC X(09).
002600     05  GWS-AVG-MSG-LENGTH            PIC 9(03)V9(01).
002700     05  GWS-AVG-FILES-PER-COMMIT      PIC 9(04)V9(01).
002800     05  GWS-PERSONALITY-NAME          PIC X(20).
002900     05  FILLER                        PIC X(08).
