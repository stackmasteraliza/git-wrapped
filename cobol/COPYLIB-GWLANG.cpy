000100*****************************************************************
000200*                                                               *
000300* MEMBER NAME:   GWLANG                                         *
000400* DESCRIPTION:   LANGUAGE-DETECTION STATIC TABLES - SPECIAL     *
000500*                FILE NAMES AND EXTENSION LOOKUP.  LOADED FROM  *
000600*                LITERAL VALUE BLOCKS, THE WAY EVERY STATIC     *
000700*                TABLE IN THIS SHOP HAS BEEN BUILT SINCE THE    *
000800*                COBOL-74 DAYS (NO PER-ELEMENT VALUE CLAUSE ON  *
000900*                AN OCCURS TABLE).                              *
001000*                                                               *
001100* MAINTENANCE LOG                                               *
001200* DATE       PROGRAMMER        TICKET   DESCRIPTION             *
001300* ---------- ----------------- -------- -----------------------*
001400* 03/12/87   R. MERCHANT       GW-0001  INITIAL CUT FOR THE     *
001500*                                       GIT-WRAPPED REWRITE.   *
001600*****************************************************************
001700*---------------------------------------------------------------*
001800*    SPECIAL FILE NAME TABLE - MATCHED ON THE FULL BASE NAME    *
001900*---------------------------------------------------------------*
002000 01  GWL-SPECIAL-FILE-VALUES.
002100     05  FILLER            PIC X(25) VALUE
002200         'DOCKERFILE     DOCKER    '.
002300     05  FILLER            PIC X(25) VALUE
002400         'MAKEFILE       MAKE      '.
002500     05  FILLER            PIC X(25) VALUE
002600         'CMAKELISTS.TXT CMAKE     '.
002700     05  FILLER            PIC X(25) VALUE
002800         'VAGRANTFILE    RUBY      '.
002900     05  FILLER            PIC X(25) VALUE
003000         'GEMFILE        RUBY      '.
003100     05  FILLER            PIC X(25) VALUE
003200         'RAKEFILE       RUBY      '.
003300*---------------------------------------------------------------*
003400 01  GWL-SPECIAL-FILE-TABLE REDEFINES GWL-SPECIAL-FILE-VALUES.
003500     05  GWL-SPECIAL-FILE-ENTRY OCCURS 6 TIMES
003600             INDEXED BY GWL-SPECIAL-IDX.
003700         10  GWL-SPECIAL-NAME       PIC X(15).
003800         10  GWL-SPECIAL-LANGUAGE   PIC X(10).
003900*---------------------------------------------------------------*
004000*    EXTENSION TABLE - MATCHED ON THE FINAL '.' THROUGH END     *
004100*    OF THE BASE NAME, UPPER-CASED BEFORE THE SEARCH.           *
004200*---------------------------------------------------------------*
004300 01  GWL-EXTENSION-VALUES.
004400     05  FILLER            PIC X(22) VALUE
004500         '.PY         PYTHON    '.
004600     05  FILLER            PIC X(22) VALUE
004700         '.PYI        PYTHON    '.
004800     05  FILLER            PIC X(22) VALUE
004900         '.JS         JAVASCRIPT'.
005000     05  FILLER            PIC X(22) VALUE
005100         '.MJS        JAVASCRIPT'.
005200     05  FILLER            PIC X(22) VALUE
005300         '.CJS        JAVASCRIPT'.
005400     05  FILLER            PIC X(22) VALUE
005500         '.TS         TYPESCRIPT'.
005600     05  FILLER            PIC X(22) VALUE
005700         '.MTS        TYPESCRIPT'.
005800     05  FILLER            PIC X(22) VALUE
005900         '.JSX        REACT JSX '.
006000     05  FILLER            PIC X(22) VALUE
006100         '.TSX        REACT TSX '.
006200     05  FILLER            PIC X(22) VALUE
006300         '.JAVA       JAVA      '.
006400     05  FILLER            PIC X(22) VALUE
006500         '.GO         GO        '.
006600     05  FILLER            PIC X(22) VALUE
006700         '.RS         RUST      '.
006800     05  FILLER            PIC X(22) VALUE
006900         '.RB         RUBY      '.
007000     05  FILLER            PIC X(22) VALUE
007100         '.PHP        PHP       '.
007200     05  FILLER            PIC X(22) VALUE
007300         '.C          C         '.
007400     05  FILLER            PIC X(22) VALUE
007500         '.H          C/C++     '.
007600     05  FILLER            PIC X(22) VALUE
007700         '.CPP        C++       '.
007800     05  FILLER            PIC X(22) VALUE
007900         '.CC         C++       '.
008000     05  FILLER            PIC X(22) VALUE
008100         '.CXX        C++       '.
008200     05  FILLER            PIC X(22) VALUE
008300         '.HPP        C++       '.
008400     05  FILLER            PIC X(22) VALUE
008500         '.CS         C#        '.
008600     05  FILLER            PIC X(22) VALUE
008700         '.SWIFT      SWIFT     '.
008800     05  FILLER            PIC X(22) VALUE
008900         '.KT         KOTLIN    '.
009000     05  FILLER            PIC X(22) VALUE
009100         '.KTS        KOTLIN    '.
009200     05  FILLER            PIC X(22) VALUE
009300         '.SCALA      SCALA     '.
009400     05  FILLER            PIC X(22) VALUE
009500         '.R          R         '.
009600     05  FILLER            PIC X(22) VALUE
009700         '.SH         SHELL     '.
009800     05  FILLER            PIC X(22) VALUE
009900         '.BASH       SHELL     '.
010000     05  FILLER            PIC X(22) VALUE
010100         '.ZSH        SHELL     '.
010200     05  FILLER            PIC X(22) VALUE
010300         '.HTML       HTML      '.
010400     05  FILLER            PIC X(22) VALUE
010500         '.HTM        HTML      '.
010600     05  FILLER            PIC X(22) VALUE
010700         '.CSS        CSS       '.
010800     05  FILLER            PIC X(22) VALUE
010900         '.SCSS       SCSS      '.
011000     05  FILLER            PIC X(22) VALUE
011100         '.SASS       SASS      '.
011200     05  FILLER            PIC X(22) VALUE
011300         '.LESS       LESS      '.
011400     05  FILLER            PIC X(22) VALUE
011500         '.SQL        SQL       '.
011600     05  FILLER            PIC X(22) VALUE
011700         '.YAML       YAML      '.
011800     05  FILLER            PIC X(22) VALUE
011900         '.YML        YAML      '.
012000     05  FILLER            PIC X(22) VALUE
012100         '.JSON       JSON      '.
012200     05  FILLER            PIC X(22) VALUE
012300         '.XML        XML       '.
012400     05  FILLER            PIC X(22) VALUE
012500         '.MD         MARKDOWN  '.
012600     05  FILLER            PIC X(22) VALUE
012700         '.MDX        MARKDOWN  '.
012800     05  FILLER            PIC X(22) VALUE
012900         '.TOML       TOML      '.
013000     05  FILLER            PIC X(22) VALUE
013100         '.LUA        LUA       '.
013200     05  FILLER            PIC X(22) VALUE
013300         '.DART       DART      '.
013400     05  FILLER            PIC X(22) VALUE
013500         '.EX         ELIXIR    '.
013600     05  FILLER            PIC X(22) VALUE
013700         '.EXS        ELIXIR    '.
013800     05  FILLER            PIC X(22) VALUE
013900         '.ERL        ERLANG    '.
014000     05  FILLER            PIC X(22) VALUE
014100         '.HS         HASKELL   '.
014200     05  FILLER            PIC X(22) VALUE
014300         '.ML         OCAML     '.
014400     05  FILLER            PIC X(22) VALUE
014500         '.CLJ        CLOJURE   '.
014600     05  FILLER            PIC X(22) VALUE
014700         '.VUE        VUE       '.
014800     05  FILLER            PIC X(22) VALUE
014900         '.SVELTE     SVELTE    '.
015000     05  FILLER            PIC X(22) VALUE
015100         '.TF         TERRAFORM '.
015200     05  FILLER            PIC X(22) VALUE
015300         '.PROTO      PROTOBUF  '.
015400     05  FILLER            PIC X(22) VALUE
015500         '.GRAPHQL    GRAPHQL   '.
015600     05  FILLER            PIC X(22) VALUE
015700         '.GQL        GRAPHQL   '.
015800     05  FILLER            PIC X(22) VALUE
015900         '.DOCKERFILE DOCKER    '.
016000*---------------------------------------------------------------*
016100 01  GWL-EXTENSION-TABLE REDEFINES GWL-EXTENSION-VALUES.
016200     05  GWL-EXTENSION-ENTRY OCCURS 58 TIMES
016300             INDEXED BY GWL-EXT-IDX.
016400         10  GWL-EXTENSION          PIC X(12).
016500         10  GWL-EXT-LANGUAGE       PIC X(10).
