000100*****************************************************************
000200*                                                               *
000300* MEMBER NAME:   GWHOLI                                         *
000400* DESCRIPTION:   HOLIDAY TABLE, MONTH-NAME TABLE, AND THE       *
000500*                CUMULATIVE-DAYS-BEFORE-MONTH TABLE USED BY THE *
000600*                DATE-TO-ORDINAL-DAY ROUTINE (NO INTRINSIC     *
000700*                FUNCTION IS USED FOR DATE MATH IN THIS SHOP).  *
000800*                                                               *
000900* MAINTENANCE LOG                                               *
001000* DATE       PROGRAMMER        TICKET   DESCRIPTION             *
001100* ---------- ----------------- -------- -----------------------*
001200* 03/12/87   R. MERCHANT       GW-0001  INITIAL CUT FOR THE     *
001300*                                       GIT-WRAPPED REWRITE.   *
001400*****************************************************************
001500*---------------------------------------------------------------*
001600*    HOLIDAY TABLE - KEYED ON MM-DD, MATCHED AGAINST EVERY      *
001700*    DISTINCT ACTIVE DATE'S MONTH AND DAY PORTION.              *
001800*---------------------------------------------------------------*
001900 01  GWO-HOLIDAY-VALUES.
002000     05  FILLER            PIC X(21) VALUE
002100         '0101NEW YEARS DAY    '.
002200     05  FILLER            PIC X(21) VALUE
002300         '0214VALENTINES DAY   '.
002400     05  FILLER            PIC X(21) VALUE
002500         '0317ST PATRICKS DAY  '.
002600     05  FILLER            PIC X(21) VALUE
002700         '0401APRIL FOOLS DAY  '.
002800     05  FILLER            PIC X(21) VALUE
002900         '0704INDEPENDENCE DAY '.
003000     05  FILLER            PIC X(21) VALUE
003100         '1031HALLOWEEN        '.
003200     05  FILLER            PIC X(21) VALUE
003300         '1225CHRISTMAS        '.
003400     05  FILLER            PIC X(21) VALUE
003500         '1231NEW YEARS EVE    '.
003600*---------------------------------------------------------------*
003700 01  GWO-HOLIDAY-TABLE REDEFINES GWO-HOLIDAY-VALUES.
003800     05  GWO-HOLIDAY-ENTRY OCCURS 8 TIMES
003900             INDEXED BY GWO-HOLIDAY-IDX.
004000         10  GWO-HOLIDAY-MMDD       PIC X(04).
004100         10  GWO-HOLIDAY-NAME       PIC X(17).
004200*---------------------------------------------------------------*
004300*    MONTH-NAME TABLE - SUBSCRIPTED DIRECTLY BY GWH-COMMIT-MM.  *
004400*---------------------------------------------------------------*
004500 01  GWO-MONTH-NAME-VALUES.
004600     05  FILLER            PIC X(09) VALUE 'JANUARY  '.
004700     05  FILLER            PIC X(09) VALUE 'FEBRUARY '.
004800     05  FILLER            PIC X(09) VALUE 'MARCH    '.
004900     05  FILLER            PIC X(09) VALUE 'APRIL    '.
005000     05  FILLER            PIC X(09) VALUE 'MAY      '.
005100     05  FILLER            PIC X(09) VALUE 'JUNE     '.
005200     05  FILLER            PIC X(09) VALUE 'JULY     '.
005300     05  FILLER            PIC X(09) VALUE 'AUGUST   '.
005400     05  FILLER            PIC X(09) VALUE 'SEPTEMBER'.
005500     05  FILLER            PIC X(09) VALUE 'OCTOBER  '.
005600     05  FILLER            PIC X(09) VALUE 'NOVEMBER '.
005700     05  FILLER            PIC X(09) VALUE 'DECEMBER '.
005800 01  GWO-MONTH-NAME-TABLE REDEFINES GWO-MONTH-NAME-VALUES.
005900     05  GWO-MONTH-NAME OCCURS 12 TIMES
006000             INDEXED BY GWO-MONTH-IDX
006100             PIC X(09).
006200*---------------------------------------------------------------*
006300*    CUMULATIVE CALENDAR DAYS BEFORE EACH MONTH (NON-LEAP),     *
006400*    USED BY 4100-DATE-TO-ORDINAL.  COMP FOR FAST SUBSCRIPTING. *
006500*    LOADED BY MOVE IN 0100-INITIALIZE-TABLES - A COMP TABLE    *
006600*    CANNOT BE VALUE-LOADED THROUGH A DISPLAY REDEFINES.       *
006700*---------------------------------------------------------------*
006800 01  GWO-CUM-DAYS-TABLE.
006900     05  GWO-CUM-DAYS OCCURS 12 TIMES
007000             INDEXED BY GWO-CUM-IDX
007100             PIC 9(03) COMP.
