000100*****************************************************************
000200*                                                               *
000300* MEMBER NAME:   GWPCTL                                         *
000400* DESCRIPTION:   SHARED PRINT-CONTROL BLOCK FOR THE WRAPPED-    *
000500*                REPORT FILE - PAGE/LINE COUNTERS AND THE       *
000600*                CARRIAGE-CONTROL SPACING SWITCH.  SAME SHAPE   *
000700*                AS THE SHOP'S PRINTCTL MEMBER, CARRIED HERE SO *
000800*                THE RUN DOES NOT DEPEND ON A LIBRARY COPYBOOK  *
000900*                THAT IS JCL-PROCEDURE SPECIFIC.                 *
001000*                                                               *
001100* MAINTENANCE LOG                                               *
001200* DATE       PROGRAMMER        TICKET   DESCRIPTION             *
001300* ---------- ----------------- -------- -----------------------*
001400* 03/12/87   R. MERCHANT       GW-0001  INITIAL CUT FOR THE     *
001500*                                       GIT-WRAPPED REWRITE.   *
001600*****************************************************************
001700 01  GWP-PRINT-CONTROL.
001800     05  LINE-COUNT                PIC 9(03) COMP
001900                                    VALUE ZERO.
002000     05  LINES-ON-PAGE              PIC 9(03) COMP
002100                                    VALUE 58.
002200     05  PAGE-COUNT                PIC 9(05) COMP
002300                                    VALUE ZERO.
002400     05  LINE-SPACEING              PIC 9(01) COMP
002500                                    VALUE 1.
002600     05  FILLER                    PIC X(08).
