000100*****************************************************************
000200*                                                               *
000300* MEMBER NAME:   GWLOGR                                         *
000400* DESCRIPTION:   COMMIT-LOG INPUT RECORD.  HEADER (H) AND       *
000500*                DETAIL (D) RECORDS SHARE ONE SLOT.  GWH/GWD-   *
000600*                REC-TYPE IN POSITION 1 SAYS WHICH VIEW APPLIES.*
000700*                                                               *
000800* MAINTENANCE LOG                                               *
000900* DATE       PROGRAMMER        TICKET   DESCRIPTION              *
001000* ---------- ----------------- -------- ------------------------*
001100* 03/12/87   R. MERCHANT       GW-0001  INITIAL CUT FOR THE     *
001200*                                       GIT-WRAPPED REWRITE.    *
001300*****************************************************************
001400 01  GWC-COMMIT-RECORD.
001500     05  GWC-RECORD-DATA              PIC X(197).
001600     05  FILLER                       PIC X(001).
001700*---------------------------------------------------------------*
001800*    HEADER VIEW - REC-TYPE 'H'                                 *
001900*---------------------------------------------------------------*
002000 01  GWC-HEADER-RECORD REDEFINES GWC-COMMIT-RECORD.
002100     05  GWH-REC-TYPE                 PIC X(01).
002200     05  GWH-COMMIT-HASH              PIC X(40).
002300     05  GWH-AUTHOR-NAME               PIC X(30).
002400     05  GWH-AUTHOR-EMAIL              PIC X(40).
002500     05  GWH-COMMIT-DATE               PIC 9(08).
002600     05  GWH-COMMIT-HOUR               PIC 9(02).
002700     05  GWH-COMMIT-WEEKDAY            PIC 9(01).
002800     05  GWH-COMMIT-MSG-LEN            PIC 9(03).
002900     05  GWH-COMMIT-MESSAGE            PIC X(72).
003000     05  FILLER                        PIC X(001).
003100*---------------------------------------------------------------*
003200*    HEADER DATE BROKEN OUT TO CCYY/MM/DD FOR VALIDATION AND    *
003300*    FOR THE YEAR FILTER AND MONTH/DAY BUCKETING.               *
003400*---------------------------------------------------------------*
003500 01  GWH-COMMIT-DATE-PARTS REDEFINES GWH-COMMIT-DATE.
003600     05  GWH-COMMIT-CCYY               PIC 9(04).
003700     05  GWH-COMMIT-MM                 PIC 9(02).
003800     05  GWH-COMMIT-DD                 PIC 9(02).
003900*---------------------------------------------------------------*
004000*    DETAIL VIEW - REC-TYPE 'D'                                 *
004100*---------------------------------------------------------------*
004200 01  GWC-DETAIL-RECORD REDEFINES GWC-COMMIT-RECORD.
004300     05  GWD-REC-TYPE                  PIC X(01).
004400     05  GWD-LINES-ADDED                PIC 9(06).
004500     05  GWD-LINES-DELETED              PIC 9(06).
004600     05  GWD-FILE-NAME                  PIC X(80).
004700     05  FILLER                         PIC X(105).
