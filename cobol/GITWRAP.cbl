000100*****************************************************************
000200* PROGRAM NAME:    GITWRAP
000300* ORIGINAL AUTHOR: R. MERCHANT
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/12/87  R. MERCHANT   GW-0001  INITIAL CUT - COMMIT-LOG
000900*                         EXTRACT IN, SECTIONED REPORT AND FLAT
001000*                         SUMMARY RECORD OUT.
001100* 04/02/87  R. MERCHANT   GW-0004  ADDED YEAR AND AUTHOR FILTER
001200*                         PARAMETER CARDS AHEAD OF THE MAIN READ.
001300* 06/18/87  R. MERCHANT   GW-0009  HOLIDAY TABLE AND PERSONALITY
001400*                         CASCADE WIRED IN AFTER END OF FILE.
001500* 09/09/87  R. MERCHANT   GW-0012  TRAIT LIST CAPPED AT SIX PER
001600*                         REQUEST FROM D. MEAD - REPORT WAS
001700*                         RUNNING OVER A PAGE WITH NO CAP.
001800* 11/14/89  T. OKONKWO    GW-0017  FIXED TOP-FILES TIE ORDER -
001900*                         SCAN WAS PICKING LAST-SEEN NOT FIRST-
002000*                         SEEN ON EQUAL CHANGE COUNTS.
002100* 02/27/91  T. OKONKWO    GW-0021  STREAK CALC REWORKED AROUND
002200*                         AN ORDINAL-DAY TABLE - THE OLD CCYYMMDD
002300*                         SUBTRACT ACROSS A MONTH BOUNDARY WAS
002400*                         GIVING BOGUS GAP COUNTS.
002500* 07/19/93  T. OKONKWO    GW-0024  DOCUMENTATION HERO / TEST
002600*                         CHAMPION TRAITS ADDED PER D. MEAD.
002700* 01/06/95  T. OKONKWO    GW-0027  AUTHOR FILTER WAS UPPER-CASING
002800*                         BOTH SIDES - QA SHOWED A FILTER ON 'JS'
002900*                         MATCHED COMMITTER 'JS HENDERSON'.  NOW
003000*                         A STRAIGHT CASE-SENSITIVE COMPARE.
003100* 08/30/95  R. MERCHANT   GW-0030  AVG-FILES AND AVG-MSG TRAIT
003200*                         THRESHOLDS CORRECTED TO MATCH THE
003300*                         ANALYST'S WORKSHEET (WAS BACKWARDS).
003400* 10/11/98  R. MERCHANT   GW-0033  YEAR 2000 READINESS REVIEW -
003500*                         ALL COMMIT AND SUMMARY DATE FIELDS ARE
003600*                         ALREADY FOUR-DIGIT CENTURY (CCYYMMDD),
003700*                         SO NO WINDOWING LOGIC WAS REQUIRED.
003800* 03/03/99  T. OKONKWO    GW-0034  CONFIRMED THE ORDINAL-DAY TABLE
003900*                         IN GWHOLI STILL WALKS CORRECTLY ACROSS
004000*                         THE 1999/2000 YEAR BOUNDARY - NO CHANGE.
004100* 05/17/01  T. OKONKWO    GW-0035  QA FOUND THE WEEKEND PERCENT
004200*                         WAS SUMMING THE MONDAY AND SUNDAY
004300*                         BUCKETS INSTEAD OF SATURDAY AND SUNDAY -
004400*                         ALSO FIXED A BAD OFFSET IN THE WEEKDAY
004500*                         BAR PRINT THAT SHIFTED EVERY ROW BY ONE
004600*                         DAY, DROPPED THE DEAD GWHOLI WEEKDAY-NAME
004700*                         TABLE, AND ADDED THE TOP-CONTRIBUTORS
004800*                         RANKING D. MEAD ASKED FOR LAST QUARTER.
004900* 11/08/01  T. OKONKWO    GW-0036  NET IMPACT WAS PRINTING WITH NO
005000*                         SIGN AT ALL ON A NORMAL RUN - THE EDIT
005100*                         PICTURE ONLY SHOWS '-', NEVER '+'.  NOW
005200*                         BUILDS THE SIGN CHARACTER EXPLICITLY AND
005300*                         STRINGS IT AHEAD OF AN UNSIGNED FIELD.
005400*****************************************************************
005500 IDENTIFICATION DIVISION.
005600 PROGRAM-ID.  GITWRAP.
005700 AUTHOR. R. MERCHANT.
005800 INSTALLATION. COBOL DEVELOPMENT CENTER.
005900 DATE-WRITTEN. 03/12/87.
006000 DATE-COMPILED.
006100 SECURITY. NON-CONFIDENTIAL.
006200*****************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER.  IBM-3096.
006600 OBJECT-COMPUTER.  IBM-3096.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     CLASS NUMERIC-HASH-DIGIT IS '0' THRU '9'
007000     UPSI-0 IS GWS-PARM-SWITCH ON STATUS IS GWS-PARMS-ON
007100                               OFF STATUS IS GWS-PARMS-OFF.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT COMMIT-LOG-FILE    ASSIGN TO COMITLOG.
007500     SELECT WRAPPED-REPORT-FILE ASSIGN TO WRAPRPT.
007600     SELECT SUMMARY-OUT-FILE   ASSIGN TO SUMOUT.
007700*===============================================================*
007800 DATA DIVISION.
007900*---------------------------------------------------------------*
008000 FILE SECTION.
008100*---------------------------------------------------------------*
008200 FD  COMMIT-LOG-FILE
008300         RECORDING MODE F.
008400 COPY GWLOGR.
008500*---------------------------------------------------------------*
008600 FD  WRAPPED-REPORT-FILE
008700         RECORDING MODE F.
008800 01  WRAPPED-REPORT-RECORD.
008900     05  PRINT-LINE                   PIC X(131).
009000     05  FILLER                       PIC X(02).
009100*---------------------------------------------------------------*
009200 FD  SUMMARY-OUT-FILE
009300         RECORDING MODE F.
009400 COPY GWSUMR.
009500*===============================================================*
009600 WORKING-STORAGE SECTION.
009700*---------------------------------------------------------------*
009800*    STANDALONE SCALAR COUNTERS AND EDIT-SIGN SWITCH (GW-0036). *
009900*---------------------------------------------------------------*
010000 77  WS-RECOGNIZED-LANG-LINES         PIC 9(09) COMP VALUE ZERO.
010100 77  WS-TRAIT-COUNT                   PIC 9(01) COMP VALUE ZERO.
010200 77  WS-FNAME-LEN                     PIC 9(03) COMP VALUE ZERO.
010300 77  WS-TOP-FILE-PRINT-LIMIT          PIC 9(02) COMP VALUE ZERO.
010400 77  WS-TOP-AUTHOR-PRINT-LIMIT        PIC 9(02) COMP VALUE ZERO.
010500 77  WS-NET-IMPACT-ABS                PIC S9(09) COMP VALUE ZERO.
010600 77  WS-EDIT-SIGN                     PIC X(01) VALUE SPACE.
010700*---------------------------------------------------------------*
010800*    SWITCHES                                                    *
010900*---------------------------------------------------------------*
011000 01  WS-SWITCHES.
011100     05  WS-EOF-SW                    PIC X(01) VALUE 'N'.
011200         88  END-OF-COMMIT-LOG                  VALUE 'Y'.
011300     05  WS-HEADER-VALID-SW           PIC X(01) VALUE 'N'.
011400         88  WS-HEADER-IS-VALID                 VALUE 'Y'.
011500     05  WS-HEADER-ON-HAND-SW         PIC X(01) VALUE 'N'.
011600         88  WS-HEADER-ON-HAND                  VALUE 'Y'.
011700     05  WS-YEAR-FILTER-SW            PIC X(01) VALUE 'N'.
011800         88  WS-YEAR-FILTER-ACTIVE              VALUE 'Y'.
011900     05  WS-AUTHOR-FILTER-SW          PIC X(01) VALUE 'N'.
012000         88  WS-AUTHOR-FILTER-ACTIVE            VALUE 'Y'.
012100     05  WS-KEEP-COMMIT-SW            PIC X(01) VALUE 'N'.
012200         88  WS-KEEP-THIS-COMMIT                VALUE 'Y'.
012300     05  WS-TABLE-FULL-SW             PIC X(01) VALUE 'N'.
012400         88  WS-A-TABLE-IS-FULL                 VALUE 'Y'.
012500*---------------------------------------------------------------*
012600*    RUN PARAMETER CARD - ACCEPTED FROM SYSIN AHEAD OF THE      *
012700*    MAIN READ LOOP.  REPLACES THE CLI ARGUMENT PARSER.         *
012800*---------------------------------------------------------------*
012900     05  FILLER                    PIC X(01).
013000 01  WS-RUN-PARM-CARD.
013100     05  WS-RUN-NAME                  PIC X(40).
013200     05  WS-YEAR-FILTER                PIC 9(04).
013300     05  WS-AUTHOR-FILTER              PIC X(40).
013400     05  WS-PROCESSING-DATE            PIC 9(08).
013500     05  WS-PROCESSING-DATE-PARTS REDEFINES WS-PROCESSING-DATE.
013600         10  WS-PROC-CCYY             PIC 9(04).
013700         10  WS-PROC-MM               PIC 9(02).
013800         10  WS-PROC-DD               PIC 9(02).
013900*---------------------------------------------------------------*
014000*    RUNNING TOTALS                                              *
014100*---------------------------------------------------------------*
014200     05  FILLER                    PIC X(01).
014300 01  WS-TOTALS.
014400     05  WS-TOTAL-COMMITS             PIC 9(07) COMP VALUE ZERO.
014500     05  WS-TOTAL-FILE-CHANGES        PIC 9(07) COMP VALUE ZERO.
014600     05  WS-TOTAL-INSERTIONS          PIC S9(09) COMP VALUE ZERO.
014700     05  WS-TOTAL-DELETIONS           PIC S9(09) COMP VALUE ZERO.
014800     05  WS-FIRST-COMMIT-DATE         PIC 9(08) VALUE ZERO.
014900     05  WS-LAST-COMMIT-DATE          PIC 9(08) VALUE ZERO.
015000     05  WS-SUM-MSG-LENGTH            PIC 9(09) COMP VALUE ZERO.
015100     05  WS-LONGEST-MSG-LEN           PIC 9(03) COMP VALUE ZERO.
015200     05  WS-LONGEST-MSG-TEXT          PIC X(72) VALUE SPACE.
015300     05  WS-SHORTEST-MSG-LEN          PIC 9(03) COMP VALUE 999.
015400     05  WS-SHORTEST-MSG-TEXT         PIC X(72) VALUE SPACE.
015500*---------------------------------------------------------------*
015600*    DERIVED STATISTICS - COMPUTED AFTER END OF FILE             *
015700*---------------------------------------------------------------*
015800     05  FILLER                    PIC X(01).
015900 01  WS-DERIVED.
016000     05  WS-ACTIVE-DAYS               PIC 9(05) COMP VALUE ZERO.
016100     05  WS-SPAN-DAYS                 PIC 9(07) COMP VALUE ZERO.
016200     05  WS-LONGEST-STREAK            PIC 9(04) COMP VALUE ZERO.
016300     05  WS-CURRENT-STREAK            PIC 9(04) COMP VALUE ZERO.
016400     05  WS-BUSIEST-DAY-DATE          PIC 9(08) VALUE ZERO.
016500     05  WS-BUSIEST-DAY-COUNT         PIC 9(05) COMP VALUE ZERO.
016600     05  WS-BEST-MONTH-NUM            PIC 9(02) COMP VALUE ZERO.
016700     05  WS-BEST-MONTH-COUNT          PIC 9(07) COMP VALUE ZERO.
016800     05  WS-BEST-MONTH-NAME           PIC X(09) VALUE SPACE.
016900     05  WS-AVG-MSG-LENGTH            PIC 9(03)V9(01) VALUE ZERO.
017000     05  WS-AVG-FILES-PER-COMMIT      PIC 9(04)V9(01) VALUE ZERO.
017100     05  WS-AVG-COMMITS-PER-DAY       PIC 9(05)V9(01) VALUE ZERO.
017200     05  WS-NET-IMPACT                PIC S9(09) COMP VALUE ZERO.
017300     05  WS-DISTINCT-AUTHOR-COUNT     PIC 9(05) COMP VALUE ZERO.
017400*---------------------------------------------------------------*
017500*    TIME-BUCKET TABLES - SUBSCRIPTED DIRECTLY, NO SEARCH.       *
017600*---------------------------------------------------------------*
017700     05  FILLER                    PIC X(01).
017800 01  WS-HOUR-BUCKETS.
017900     05  WS-HOUR-COUNT OCCURS 24 TIMES
018000             INDEXED BY WS-HOUR-IDX
018100             PIC 9(07) COMP.
018200     05  FILLER                    PIC X(01).
018300 01  WS-WEEKDAY-BUCKETS.
018400     05  WS-WEEKDAY-COUNT OCCURS 7 TIMES
018500             INDEXED BY WS-WEEKDAY-IDX
018600             PIC 9(07) COMP.
018700     05  FILLER                    PIC X(01).
018800 01  WS-MONTH-BUCKETS.
018900     05  WS-MONTH-COUNT OCCURS 12 TIMES
019000             INDEXED BY WS-MONTH-IDX
019100             PIC 9(07) COMP.
019200*---------------------------------------------------------------*
019300*    DISTINCT-DATE TABLE - ONE ENTRY PER ACTIVE CALENDAR DAY.   *
019400*    HOLDS THE ORDINAL-DAY NUMBER ONCE COMPUTED, SO THE STREAK  *
019500*    SCAN NEVER RECOMPUTES IT.                                  *
019600*---------------------------------------------------------------*
019700     05  FILLER                    PIC X(01).
019800 01  WS-DAY-TABLE-CONTROL.
019900     05  WS-DAY-COUNT-TBL             PIC 9(05) COMP VALUE ZERO.
020000     05  FILLER                    PIC X(01).
020100 01  WS-DAY-TABLE.
020200     05  WS-DAY-ENTRY OCCURS 3660 TIMES
020300             INDEXED BY WS-DAY-IDX
020400             INDEXED BY WS-DAY-IDX2
020500             INDEXED BY WS-DAY-SIDX.
020600         10  WS-DAY-DATE              PIC 9(08).
020700         10  WS-DAY-HITS               PIC 9(05) COMP.
020800         10  WS-DAY-ORDINAL            PIC 9(07) COMP.
020900     05  FILLER                    PIC X(01).
021000 01  WS-DAY-SWAP-HOLD.
021100     05  WS-DAY-SWAP-DATE             PIC 9(08).
021200     05  WS-DAY-SWAP-HITS             PIC 9(05) COMP.
021300     05  WS-DAY-SWAP-ORD              PIC 9(07) COMP.
021400*---------------------------------------------------------------*
021500*    DISTINCT-FILE TABLE - CHANGE COUNT PER FILE NAME.          *
021600*---------------------------------------------------------------*
021700     05  FILLER                    PIC X(01).
021800 01  WS-FILE-TABLE-CONTROL.
021900     05  WS-FILE-COUNT-TBL            PIC 9(05) COMP VALUE ZERO.
022000     05  FILLER                    PIC X(01).
022100 01  WS-FILE-TABLE.
022200     05  WS-FILE-ENTRY OCCURS 1500 TIMES
022300             INDEXED BY WS-FILE-IDX.
022400         10  WS-FILE-NAME-TBL          PIC X(80).
022500         10  WS-FILE-HITS              PIC 9(07) COMP.
022600*---------------------------------------------------------------*
022700*    DISTINCT-LANGUAGE TABLE - RECOGNIZED LINE TOTAL PER NAME.  *
022800*---------------------------------------------------------------*
022900     05  FILLER                    PIC X(01).
023000 01  WS-LANG-TABLE-CONTROL.
023100     05  WS-LANG-COUNT-TBL            PIC 9(03) COMP VALUE ZERO.
023200     05  FILLER                    PIC X(01).
023300 01  WS-LANG-TABLE.
023400     05  WS-LANG-ENTRY OCCURS 80 TIMES
023500             INDEXED BY WS-LANG-IDX.
023600         10  WS-LANG-NAME-TBL          PIC X(10).
023700         10  WS-LANG-LINES             PIC 9(09) COMP.
023800     05  FILLER                    PIC X(01).
023900*---------------------------------------------------------------*
024000*    DISTINCT-AUTHOR TABLE - COMMIT COUNT PER AUTHOR.           *
024100*---------------------------------------------------------------*
024200 01  WS-AUTHOR-TABLE-CONTROL.
024300     05  WS-AUTHOR-COUNT-TBL          PIC 9(05) COMP VALUE ZERO.
024400     05  FILLER                    PIC X(01).
024500 01  WS-AUTHOR-TABLE.
024600     05  WS-AUTHOR-ENTRY OCCURS 300 TIMES
024700             INDEXED BY WS-AUTHOR-IDX.
024800         10  WS-AUTHOR-NAME-TBL        PIC X(30).
024900         10  WS-AUTHOR-HITS            PIC 9(07) COMP.
025000*---------------------------------------------------------------*
025100*    PICKED-MARK TABLES FOR THE TOP-N SELECTION SCANS.          *
025200*---------------------------------------------------------------*
025300     05  FILLER                    PIC X(01).
025400 01  WS-FILE-PICKED-TABLE.
025500     05  WS-FILE-PICKED OCCURS 1500 TIMES
025600             INDEXED BY WS-FP-IDX
025700             PIC X(01) VALUE 'N'.
025800     05  FILLER                    PIC X(01).
025900 01  WS-LANG-PICKED-TABLE.
026000     05  WS-LANG-PICKED OCCURS 80 TIMES
026100             INDEXED BY WS-LP-IDX
026200             PIC X(01) VALUE 'N'.
026300     05  FILLER                    PIC X(01).
026400 01  WS-AUTHOR-PICKED-TABLE.
026500     05  WS-AUTHOR-PICKED OCCURS 300 TIMES
026600             INDEXED BY WS-AP-IDX
026700             PIC X(01) VALUE 'N'.
026800*---------------------------------------------------------------*
026900*    TOP FILES / TOP LANGUAGES / TOP AUTHORS RESULT TABLES -    *
027000*    RANKED ORDER.                                              *
027100*---------------------------------------------------------------*
027200     05  FILLER                    PIC X(01).
027300 01  WS-TOP-FILE-TABLE.
027400     05  WS-TOP-FILE-ENTRY OCCURS 10 TIMES
027500             INDEXED BY WS-TF-IDX.
027600         10  WS-TOP-FILE-NAME          PIC X(80).
027700         10  WS-TOP-FILE-HITS          PIC 9(07) COMP.
027800     05  FILLER                    PIC X(01).
027900 01  WS-TOP-FILE-RESULT-COUNT         PIC 9(02) COMP VALUE ZERO.
028000 01  WS-TOP-LANG-TABLE.
028100     05  WS-TOP-LANG-ENTRY OCCURS 10 TIMES
028200             INDEXED BY WS-TL-IDX.
028300         10  WS-TOP-LANG-NAME          PIC X(10).
028400         10  WS-TOP-LANG-LINES         PIC 9(09) COMP.
028500     05  FILLER                    PIC X(01).
028600 01  WS-TOP-LANG-RESULT-COUNT         PIC 9(02) COMP VALUE ZERO.
028700 01  WS-TOP-AUTHOR-TABLE.
028800     05  WS-TOP-AUTHOR-ENTRY OCCURS 10 TIMES
028900             INDEXED BY WS-TA-IDX.
029000         10  WS-TOP-AUTHOR-NAME         PIC X(30).
029100         10  WS-TOP-AUTHOR-HITS         PIC 9(07) COMP.
029200     05  FILLER                    PIC X(01).
029300 01  WS-TOP-AUTHOR-RESULT-COUNT       PIC 9(02) COMP VALUE ZERO.
029400*---------------------------------------------------------------*
029500*    WORK FIELDS FOR THE REPEATED-MAX-SCAN RANKING PARAGRAPHS.  *
029600*---------------------------------------------------------------*
029700 01  WS-RANK-WORK.
029800     05  WS-RANK-ROUND                PIC 9(02) COMP VALUE ZERO.
029900     05  WS-RANK-BEST-HITS            PIC 9(07) COMP VALUE ZERO.
030000     05  WS-RANK-BEST-LINES           PIC 9(09) COMP VALUE ZERO.
030100     05  WS-RANK-BEST-IDX             PIC 9(05) COMP VALUE ZERO.
030200     05  WS-SPAN-FIRST-ORDINAL        PIC 9(07) COMP VALUE ZERO.
030300*---------------------------------------------------------------*
030400*    HOLIDAY HITS - FIRST THREE KEPT FOR THE FUN-FACTS SECTION. *
030500*---------------------------------------------------------------*
030600     05  FILLER                    PIC X(01).
030700 01  WS-HOLIDAY-HIT-TABLE.
030800     05  WS-HOLIDAY-HIT-ENTRY OCCURS 3 TIMES
030900             INDEXED BY WS-HH-IDX
031000             PIC X(17) VALUE SPACE.
031100     05  FILLER                    PIC X(01).
031200 01  WS-HOLIDAY-HIT-COUNT             PIC 9(01) COMP VALUE ZERO.
031300*---------------------------------------------------------------*
031400*    PERSONALITY AND TRAITS                                      *
031500*---------------------------------------------------------------*
031600 01  WS-PERSONALITY-RESULT.
031700     05  WS-PERSONALITY-NAME          PIC X(20) VALUE SPACE.
031800     05  WS-PERSONALITY-DESC          PIC X(80) VALUE SPACE.
031900     05  FILLER                    PIC X(01).
032000 01  WS-TRAIT-TABLE.
032100     05  WS-TRAIT-ENTRY OCCURS 6 TIMES
032200             INDEXED BY WS-TR-IDX
032300             PIC X(60) VALUE SPACE.
032400     05  FILLER                    PIC X(01).
032500 01  WS-TRAIT-TEXT-WORK               PIC X(60) VALUE SPACE.
032600 01  WS-DOCHERO-SUM                   PIC 9(07) COMP VALUE ZERO.
032700 01  WS-DOCHERO-PCT                   PIC 9(03)V9(04) VALUE ZERO.
032800 01  WS-TESTCH-SUM                    PIC 9(07) COMP VALUE ZERO.
032900 01  WS-TESTCH-PCT                    PIC 9(03)V9(04) VALUE ZERO.
033000 01  WS-TESTCH-UPPER-NAME             PIC X(80) VALUE SPACE.
033100 01  WS-PCT-FIELDS.
033200     05  WS-TOTAL-FOR-PCT             PIC 9(07) COMP VALUE ZERO.
033300     05  WS-NIGHT-COUNT                PIC 9(07) COMP VALUE ZERO.
033400     05  WS-MORNING-COUNT              PIC 9(07) COMP VALUE ZERO.
033500     05  WS-WEEKEND-COUNT              PIC 9(07) COMP VALUE ZERO.
033600     05  WS-PCT-NIGHT                  PIC 9V9(04) VALUE ZERO.
033700     05  WS-PCT-MORNING                PIC 9V9(04) VALUE ZERO.
033800     05  WS-PCT-WEEKEND                PIC 9V9(04) VALUE ZERO.
033900     05  WS-PCT-NIGHT-WHOLE            PIC 9(03) COMP VALUE ZERO.
034000     05  WS-PCT-MORNING-WHOLE          PIC 9(03) COMP VALUE ZERO.
034100     05  WS-PCT-WEEKEND-WHOLE          PIC 9(03) COMP VALUE ZERO.
034200     05  WS-PEAK-NIGHT-HOUR            PIC 9(02) COMP VALUE ZERO.
034300     05  WS-PEAK-NIGHT-HOUR-CNT        PIC 9(07) COMP VALUE ZERO.
034400*---------------------------------------------------------------*
034500*    ORDINAL-DAY WORK AREA - SHARED BY 4100-DATE-TO-ORDINAL.    *
034600*---------------------------------------------------------------*
034700     05  FILLER                    PIC X(01).
034800 01  WS-ORDINAL-WORK-AREA.
034900     05  WS-ORD-CCYY                  PIC 9(04) COMP.
035000     05  WS-ORD-MM                    PIC 9(02) COMP.
035100     05  WS-ORD-DD                    PIC 9(02) COMP.
035200     05  WS-ORD-YR-1                  PIC 9(04) COMP.
035300     05  WS-ORD-DIV4                  PIC 9(04) COMP.
035400     05  WS-ORD-DIV100                PIC 9(04) COMP.
035500     05  WS-ORD-DIV400                PIC 9(04) COMP.
035600     05  WS-ORD-REM                   PIC 9(04) COMP.
035700     05  WS-ORD-LEAP-COUNT            PIC 9(04) COMP.
035800     05  WS-ORD-LEAP-R4               PIC 9(04) COMP.
035900     05  WS-ORD-LEAP-R100             PIC 9(04) COMP.
036000     05  WS-ORD-LEAP-R400             PIC 9(04) COMP.
036100     05  WS-ORD-CCYY-LEAP-SW          PIC X(01) VALUE 'N'.
036200         88  WS-ORD-CCYY-IS-LEAP                VALUE 'Y'.
036300     05  WS-ORD-RESULT                PIC 9(07) COMP.
036400*---------------------------------------------------------------*
036500*    STREAK-SCAN WORK FIELDS                                     *
036600*---------------------------------------------------------------*
036700     05  FILLER                    PIC X(01).
036800 01  WS-STREAK-WORK.
036900     05  WS-RUN-LENGTH                PIC 9(04) COMP VALUE 1.
037000     05  WS-GAP                       PIC S9(07) COMP VALUE ZERO.
037100     05  WS-TODAY-ORDINAL             PIC 9(07) COMP VALUE ZERO.
037200     05  WS-FOUND-START-IDX           PIC 9(05) COMP VALUE ZERO.
037300     05  WS-START-FOUND-SW            PIC X(01) VALUE 'N'.
037400         88  WS-START-DAY-FOUND                 VALUE 'Y'.
037500*---------------------------------------------------------------*
037600*    LANGUAGE-DETECTOR WORK FIELDS                               *
037700*---------------------------------------------------------------*
037800     05  FILLER                    PIC X(01).
037900 01  WS-LANGUAGE-WORK.
038000     05  WS-BASE-NAME                 PIC X(80) VALUE SPACE.
038100     05  WS-BASE-NAME-LEN             PIC 9(03) COMP VALUE ZERO.
038200     05  WS-EXT-WORK                  PIC X(12) VALUE SPACE.
038300     05  WS-DOT-POSITION               PIC 9(03) COMP VALUE ZERO.
038400     05  WS-SCAN-POSITION              PIC 9(03) COMP VALUE ZERO.
038500     05  WS-LANGUAGE-FOUND            PIC X(10) VALUE SPACE.
038600     05  WS-LANGUAGE-FOUND-SW         PIC X(01) VALUE 'N'.
038700         88  WS-LANGUAGE-WAS-FOUND              VALUE 'Y'.
038800*---------------------------------------------------------------*
038900*    MISCELLANEOUS WORK FIELDS                                   *
039000*---------------------------------------------------------------*
039100     05  FILLER                    PIC X(01).
039200 01  WS-MISC-WORK.
039300     05  WS-MMDD-WORK                 PIC X(04) VALUE SPACE.
039400     05  WS-MMDD-WORK-R REDEFINES WS-MMDD-WORK PIC 9(04).
039500     05  WS-SAVE-COMMIT-DATE           PIC 9(08) VALUE ZERO.
039600     05  WS-SAVE-AUTHOR-NAME           PIC X(30) VALUE SPACE.
039700     05  WS-SAVE-AUTHOR-EMAIL          PIC X(40) VALUE SPACE.
039800     05  WS-SAVE-MSG-LEN               PIC 9(03) COMP VALUE ZERO.
039900     05  WS-SAVE-MSG-TEXT              PIC X(72) VALUE SPACE.
040000     05  WS-FILTER-LEN                PIC 9(02) COMP VALUE ZERO.
040100     05  WS-MATCH-TALLY               PIC 9(03) COMP VALUE ZERO.
040200     05  WS-DISPLAY-HEX-DIGIT         PIC X(01) VALUE SPACE.
040300     05  WS-EDIT-N3V1                 PIC ZZ9.9.
040400     05  WS-EDIT-N4V1                 PIC ZZZ9.9.
040500     05  WS-EDIT-N5V1                 PIC ZZZZ9.9.
040600     05  WS-EDIT-N7                   PIC Z,ZZZ,ZZ9.
040700     05  WS-EDIT-N9                   PIC Z,ZZZ,ZZZ,ZZ9.
040800     05  WS-EDIT-N9-B                 PIC Z,ZZZ,ZZZ,ZZ9.
040900     05  WS-EDIT-SN9                  PIC Z,ZZZ,ZZZ,ZZ9.
041000     05  WS-EDIT-PCT                  PIC ZZ9.
041100     05  WS-EDIT-HOUR                 PIC Z9.
041200     05  WS-EDIT-STREAK               PIC ZZZ9.
041300     05  WS-EDIT-PAGE                  PIC ZZZZ9.
041400     05  WS-EDIT-N4                   PIC ZZZ9.
041500     05  WS-EDIT-N5                   PIC ZZZZ9.
041600     05  WS-EDIT-DATE.
041700         10  WS-EDIT-DATE-MM          PIC ZZ.
041800         10  FILLER                   PIC X VALUE '/'.
041900         10  WS-EDIT-DATE-DD          PIC ZZ.
042000         10  FILLER                   PIC X VALUE '/'.
042100         10  WS-EDIT-DATE-CCYY        PIC 9(04).
042200     05  WS-EDIT-DATE-R REDEFINES WS-EDIT-DATE
042300                                     PIC X(10).
042400     05  WS-BAR-LINE                  PIC X(25) VALUE SPACE.
042500     05  WS-BAR-FILL-LEN              PIC 9(02) COMP VALUE ZERO.
042600     05  WS-BAR-IDX                   PIC 9(02) COMP VALUE ZERO.
042700     05  WS-PRINT-LINE-WORK           PIC X(133) VALUE SPACE.
042800*---------------------------------------------------------------*
042900*    GENERIC BAR-CHART BUILDER WORK FIELDS (9200-BUILD-BAR).    *
043000*---------------------------------------------------------------*
043100 01  WS-BAR-BUILD-WORK.
043200     05  WS-BAR-SOURCE-COUNT          PIC 9(09) COMP VALUE ZERO.
043300     05  WS-BAR-MAX-COUNT             PIC 9(09) COMP VALUE ZERO.
043400     05  WS-BAR-WIDTH-WK              PIC 9(02) COMP VALUE ZERO.
043500     05  FILLER                    PIC X(01).
043600 01  WS-LANG-PCT-WK                   PIC 9(03)V9(01) VALUE ZERO.
043700*---------------------------------------------------------------*
043800*    HOUR-BLOCK TABLE FOR THE "WHEN YOU CODE" BAR CHART -       *
043900*    EIGHT THREE-HOUR BLOCKS BUILT FROM WS-HOUR-BUCKETS.        *
044000*---------------------------------------------------------------*
044100 01  WS-HOUR-BLOCK-VALUES.
044200     05  FILLER                       PIC X(14) VALUE '12-3AM        '.
044300     05  FILLER                       PIC X(14) VALUE '3-6AM         '.
044400     05  FILLER                       PIC X(14) VALUE '6-9AM         '.
044500     05  FILLER                       PIC X(14) VALUE '9-12PM        '.
044600     05  FILLER                       PIC X(14) VALUE '12-3PM        '.
044700     05  FILLER                       PIC X(14) VALUE '3-6PM         '.
044800     05  FILLER                       PIC X(14) VALUE '6-9PM         '.
044900     05  FILLER                       PIC X(14) VALUE '9-12AM        '.
045000 01  WS-HOUR-BLOCK-TABLE REDEFINES WS-HOUR-BLOCK-VALUES.
045100     05  WS-HOUR-BLOCK-LABEL OCCURS 8 TIMES
045200             INDEXED BY WS-HB-IDX
045300             PIC X(14).
045400 01  WS-HOUR-BLOCK-COUNTS.
045500     05  WS-HOUR-BLOCK-CNT OCCURS 8 TIMES
045600             INDEXED BY WS-HBC-IDX
045700             PIC 9(07) COMP.
045800     05  FILLER                    PIC X(01).
045900 01  WS-WEEKDAY-BLOCK-VALUES.
046000     05  FILLER                       PIC X(10) VALUE 'MONDAY    '.
046100     05  FILLER                       PIC X(10) VALUE 'TUESDAY   '.
046200     05  FILLER                       PIC X(10) VALUE 'WEDNESDAY '.
046300     05  FILLER                       PIC X(10) VALUE 'THURSDAY  '.
046400     05  FILLER                       PIC X(10) VALUE 'FRIDAY    '.
046500     05  FILLER                       PIC X(10) VALUE 'SATURDAY  '.
046600     05  FILLER                       PIC X(10) VALUE 'SUNDAY    '.
046700 01  WS-WEEKDAY-BLOCK-TABLE REDEFINES WS-WEEKDAY-BLOCK-VALUES.
046800     05  WS-WEEKDAY-BLOCK-LABEL OCCURS 7 TIMES
046900             INDEXED BY WS-WB-IDX
047000             PIC X(10).
047100*---------------------------------------------------------------*
047200*    RANK-LABEL TABLE FOR THE TOP-FILES SECTION.                *
047300*---------------------------------------------------------------*
047400 01  WS-RANK-LABEL-VALUES.
047500     05  FILLER                       PIC X(06) VALUE '1ST   '.
047600     05  FILLER                       PIC X(06) VALUE '2ND   '.
047700     05  FILLER                       PIC X(06) VALUE '3RD   '.
047800     05  FILLER                       PIC X(06) VALUE '4TH   '.
047900     05  FILLER                       PIC X(06) VALUE '5TH   '.
048000     05  FILLER                       PIC X(06) VALUE '6TH   '.
048100     05  FILLER                       PIC X(06) VALUE '7TH   '.
048200     05  FILLER                       PIC X(06) VALUE '8TH   '.
048300 01  WS-RANK-LABEL-TABLE REDEFINES WS-RANK-LABEL-VALUES.
048400     05  WS-RANK-LABEL OCCURS 8 TIMES
048500             INDEXED BY WS-RL-IDX
048600             PIC X(06).
048700*---------------------------------------------------------------*
048800 COPY GWLANG.
048900*---------------------------------------------------------------*
049000 COPY GWHOLI.
049100*---------------------------------------------------------------*
049200 COPY GWPCTL.
049300*===============================================================*
049400 PROCEDURE DIVISION.
049500*---------------------------------------------------------------*
049600 0000-MAIN-PROCESSING.
049700*---------------------------------------------------------------*
049800     PERFORM 1000-OPEN-FILES.
049900     PERFORM 1050-INITIALIZE-TABLES.
050000     PERFORM 8000-READ-COMMIT-RECORD.
050100     PERFORM 2000-PROCESS-COMMIT-LOG THRU 2000-EXIT
050200         UNTIL END-OF-COMMIT-LOG.
050300     IF WS-TOTAL-COMMITS = ZERO
050400         PERFORM 9900-ABEND-NO-COMMITS-FOUND.
050500     PERFORM 6000-SUMMARIZE-STATISTICS.
050600     PERFORM 4000-CALCULATE-STREAKS.
050700     PERFORM 4400-DETECT-HOLIDAYS.
050800     PERFORM 5000-DETERMINE-PERSONALITY.
050900     PERFORM 5100-BUILD-TRAIT-LIST.
051000     PERFORM 7000-BUILD-REPORT.
051100     PERFORM 9800-WRITE-SUMMARY-RECORD.
051200     PERFORM 3000-CLOSE-FILES.
051300     GOBACK.
051400*---------------------------------------------------------------*
051500 1000-OPEN-FILES.
051600*---------------------------------------------------------------*
051700     OPEN INPUT  COMMIT-LOG-FILE
051800          OUTPUT WRAPPED-REPORT-FILE
051900          OUTPUT SUMMARY-OUT-FILE.
052000     MOVE SPACE                       TO WS-RUN-PARM-CARD.
052100     ACCEPT WS-RUN-PARM-CARD          FROM SYSIN.
052200     IF WS-YEAR-FILTER NOT = ZERO
052300         SET WS-YEAR-FILTER-ACTIVE    TO TRUE
052400     ELSE
052500         SET WS-YEAR-FILTER-ACTIVE TO FALSE
052600     END-IF.
052700     IF WS-AUTHOR-FILTER NOT = SPACE
052800         SET WS-AUTHOR-FILTER-ACTIVE  TO TRUE
052900     ELSE
053000         SET WS-AUTHOR-FILTER-ACTIVE TO FALSE
053100     END-IF.
053200*---------------------------------------------------------------*
053300 1050-INITIALIZE-TABLES.
053400*---------------------------------------------------------------*
053500*    GWO-CUM-DAYS IS A COMP TABLE - IT CANNOT BE LOADED BY A    *
053600*    VALUE CLAUSE OVER A DISPLAY REDEFINES, SO IT IS MOVED IN   *
053700*    ONE CONSTANT AT A TIME HERE.  (GW-0021)                    *
053800*---------------------------------------------------------------*
053900     MOVE 000 TO GWO-CUM-DAYS(01).
054000     MOVE 031 TO GWO-CUM-DAYS(02).
054100     MOVE 059 TO GWO-CUM-DAYS(03).
054200     MOVE 090 TO GWO-CUM-DAYS(04).
054300     MOVE 120 TO GWO-CUM-DAYS(05).
054400     MOVE 151 TO GWO-CUM-DAYS(06).
054500     MOVE 181 TO GWO-CUM-DAYS(07).
054600     MOVE 212 TO GWO-CUM-DAYS(08).
054700     MOVE 243 TO GWO-CUM-DAYS(09).
054800     MOVE 273 TO GWO-CUM-DAYS(10).
054900     MOVE 304 TO GWO-CUM-DAYS(11).
055000     MOVE 334 TO GWO-CUM-DAYS(12).
055100*---------------------------------------------------------------*
055200 3000-CLOSE-FILES.
055300*---------------------------------------------------------------*
055400     CLOSE COMMIT-LOG-FILE
055500           WRAPPED-REPORT-FILE
055600           SUMMARY-OUT-FILE.
055700*---------------------------------------------------------------*
055800 8000-READ-COMMIT-RECORD.
055900*---------------------------------------------------------------*
056000     READ COMMIT-LOG-FILE
056100         AT END
056200             SET END-OF-COMMIT-LOG TO TRUE
056300     END-READ.
056400*---------------------------------------------------------------*
056500 2000-PROCESS-COMMIT-LOG.
056600*---------------------------------------------------------------*
056700     IF GWH-REC-TYPE = 'H'
056800         PERFORM 2010-PROCESS-HEADER-RECORD
056900     ELSE
057000         IF GWD-REC-TYPE = 'D'
057100             PERFORM 2020-PROCESS-DETAIL-RECORD
057200         END-IF
057300     END-IF.
057400     PERFORM 8000-READ-COMMIT-RECORD.
057500 2000-EXIT.
057600     EXIT.
057700*---------------------------------------------------------------*
057800 2010-PROCESS-HEADER-RECORD.
057900*---------------------------------------------------------------*
058000     SET WS-HEADER-ON-HAND TO FALSE.
058100     PERFORM 2050-VALIDATE-HEADER-DATE.
058200     IF NOT WS-HEADER-IS-VALID
058300         GO TO 2010-EXIT
058400     END-IF.
058500     PERFORM 2060-APPLY-FILTERS.
058600     IF NOT WS-KEEP-THIS-COMMIT
058700         GO TO 2010-EXIT
058800     END-IF.
058900     SET WS-HEADER-ON-HAND TO TRUE.
059000     MOVE GWH-COMMIT-DATE             TO WS-SAVE-COMMIT-DATE.
059100     MOVE GWH-AUTHOR-NAME              TO WS-SAVE-AUTHOR-NAME.
059200     MOVE GWH-AUTHOR-EMAIL             TO WS-SAVE-AUTHOR-EMAIL.
059300     MOVE GWH-COMMIT-MSG-LEN           TO WS-SAVE-MSG-LEN.
059400     MOVE GWH-COMMIT-MESSAGE           TO WS-SAVE-MSG-TEXT.
059500     PERFORM 2100-ACCUMULATE-HEADER-TOTALS.
059600     PERFORM 2300-ACCUMULATE-DAY-COUNT.
059700     PERFORM 2400-ACCUMULATE-AUTHOR-COUNT.
059800 2010-EXIT.
059900     EXIT.
060000*---------------------------------------------------------------*
060100 2020-PROCESS-DETAIL-RECORD.
060200*---------------------------------------------------------------*
060300     IF NOT WS-HEADER-ON-HAND
060400         GO TO 2020-EXIT
060500     END-IF.
060600     PERFORM 2200-ACCUMULATE-DETAIL-TOTALS.
060700     PERFORM 4500-DETECT-LANGUAGE.
060800     PERFORM 2210-ACCUMULATE-FILE-COUNT.
060900     IF WS-LANGUAGE-WAS-FOUND
061000         PERFORM 2220-ACCUMULATE-LANGUAGE-COUNT
061100     END-IF.
061200 2020-EXIT.
061300     EXIT.
061400*---------------------------------------------------------------*
061500 2050-VALIDATE-HEADER-DATE.
061600*---------------------------------------------------------------*
061700     SET WS-HEADER-IS-VALID TO TRUE.
061800     IF GWH-COMMIT-MM < 01 OR GWH-COMMIT-MM > 12
061900         SET WS-HEADER-IS-VALID TO FALSE
062000     END-IF.
062100     IF GWH-COMMIT-DD < 01 OR GWH-COMMIT-DD > 31
062200         SET WS-HEADER-IS-VALID TO FALSE
062300     END-IF.
062400     IF GWH-COMMIT-HOUR > 23
062500         SET WS-HEADER-IS-VALID TO FALSE
062600     END-IF.
062700*---------------------------------------------------------------*
062800 2060-APPLY-FILTERS.
062900*---------------------------------------------------------------*
063000     SET WS-KEEP-THIS-COMMIT TO TRUE.
063100     IF WS-YEAR-FILTER-ACTIVE
063200         IF GWH-COMMIT-CCYY NOT = WS-YEAR-FILTER
063300             SET WS-KEEP-THIS-COMMIT TO FALSE
063400         END-IF
063500     END-IF.
063600     IF WS-KEEP-THIS-COMMIT AND WS-AUTHOR-FILTER-ACTIVE
063700         PERFORM 2065-CHECK-AUTHOR-SUBSTRING
063800         IF WS-MATCH-TALLY = ZERO
063900             SET WS-KEEP-THIS-COMMIT TO FALSE
064000         END-IF
064100     END-IF.
064200*---------------------------------------------------------------*
064300 2065-CHECK-AUTHOR-SUBSTRING.
064400*---------------------------------------------------------------*
064500*    THE ANALYST'S FILTER STRING IS MATCHED EXACTLY AS KEYED -  *
064600*    THIS IS A CASE-SENSITIVE SUBSTRING TEST, NOT A CASE-FOLD.  *
064700*    AN EARLIER CUT OF THIS PARAGRAPH UPPER-CASED BOTH SIDES;   *
064800*    T. OKONKWO PULLED THAT OUT WHEN QA PROVED IT LET A FILTER  *
064900*    ON 'js' MATCH A COMMITTER NAMED 'JS HENDERSON'.  (GW-0027) *
065000*---------------------------------------------------------------*
065100     MOVE ZERO                        TO WS-MATCH-TALLY.
065200     MOVE ZERO                        TO WS-FILTER-LEN.
065300     INSPECT WS-AUTHOR-FILTER TALLYING WS-FILTER-LEN
065400         FOR CHARACTERS BEFORE INITIAL SPACE.
065500     IF WS-FILTER-LEN = ZERO
065600         GO TO 2065-EXIT
065700     END-IF.
065800     INSPECT GWH-AUTHOR-NAME TALLYING WS-MATCH-TALLY
065900         FOR ALL WS-AUTHOR-FILTER(1:WS-FILTER-LEN).
066000     IF WS-MATCH-TALLY NOT = ZERO
066100         GO TO 2065-EXIT
066200     END-IF.
066300     INSPECT GWH-AUTHOR-EMAIL TALLYING WS-MATCH-TALLY
066400         FOR ALL WS-AUTHOR-FILTER(1:WS-FILTER-LEN).
066500 2065-EXIT.
066600     EXIT.
066700*---------------------------------------------------------------*
066800 2100-ACCUMULATE-HEADER-TOTALS.
066900*---------------------------------------------------------------*
067000     ADD 1 TO WS-TOTAL-COMMITS.
067100     SET WS-HOUR-IDX    TO GWH-COMMIT-HOUR.
067200     SET WS-HOUR-IDX    UP BY 1.
067300     ADD 1 TO WS-HOUR-COUNT(WS-HOUR-IDX).
067400     SET WS-WEEKDAY-IDX TO GWH-COMMIT-WEEKDAY.
067500     ADD 1 TO WS-WEEKDAY-COUNT(WS-WEEKDAY-IDX).
067600     SET WS-MONTH-IDX   TO GWH-COMMIT-MM.
067700     ADD 1 TO WS-MONTH-COUNT(WS-MONTH-IDX).
067800     ADD GWH-COMMIT-MSG-LEN TO WS-SUM-MSG-LENGTH.
067900     IF GWH-COMMIT-MSG-LEN > WS-LONGEST-MSG-LEN
068000         MOVE GWH-COMMIT-MSG-LEN      TO WS-LONGEST-MSG-LEN
068100         MOVE GWH-COMMIT-MESSAGE      TO WS-LONGEST-MSG-TEXT
068200     END-IF.
068300     IF GWH-COMMIT-MSG-LEN < WS-SHORTEST-MSG-LEN
068400         MOVE GWH-COMMIT-MSG-LEN      TO WS-SHORTEST-MSG-LEN
068500         MOVE GWH-COMMIT-MESSAGE      TO WS-SHORTEST-MSG-TEXT
068600     END-IF.
068700     IF WS-FIRST-COMMIT-DATE = ZERO OR
068800        GWH-COMMIT-DATE < WS-FIRST-COMMIT-DATE
068900         MOVE GWH-COMMIT-DATE         TO WS-FIRST-COMMIT-DATE
069000     END-IF.
069100     IF GWH-COMMIT-DATE > WS-LAST-COMMIT-DATE
069200         MOVE GWH-COMMIT-DATE         TO WS-LAST-COMMIT-DATE
069300     END-IF.
069400*---------------------------------------------------------------*
069500 2200-ACCUMULATE-DETAIL-TOTALS.
069600*---------------------------------------------------------------*
069700     ADD GWD-LINES-ADDED   TO WS-TOTAL-INSERTIONS.
069800     ADD GWD-LINES-DELETED TO WS-TOTAL-DELETIONS.
069900     ADD 1                 TO WS-TOTAL-FILE-CHANGES.
070000*---------------------------------------------------------------*
070100 2210-ACCUMULATE-FILE-COUNT.
070200*---------------------------------------------------------------*
070300*    FIND-OR-ADD SEARCH OVER THE DISTINCT-FILE TABLE - SAME     *
070400*    TECHNIQUE THIS SHOP USES FOR ITS STATE-TOTALS TABLE.       *
070500*---------------------------------------------------------------*
070600     SET WS-FILE-IDX TO 1.
070700     SEARCH WS-FILE-ENTRY
070800         AT END
070900             PERFORM 2215-FILE-TABLE-OVERFLOW
071000         WHEN WS-FILE-NAME-TBL(WS-FILE-IDX) = GWD-FILE-NAME
071100             ADD 1 TO WS-FILE-HITS(WS-FILE-IDX)
071200         WHEN WS-FILE-NAME-TBL(WS-FILE-IDX) = SPACE
071300             MOVE GWD-FILE-NAME       TO
071400                  WS-FILE-NAME-TBL(WS-FILE-IDX)
071500             MOVE 1 TO WS-FILE-HITS(WS-FILE-IDX)
071600             ADD 1 TO WS-FILE-COUNT-TBL.
071700*---------------------------------------------------------------*
071800 2215-FILE-TABLE-OVERFLOW.
071900*---------------------------------------------------------------*
072000*    TABLE IS SIZED FOR 1500 DISTINCT FILES - A RUN BIGGER      *
072100*    THAN THAT JUST STOPS COUNTING NEW NAMES RATHER THAN ABEND, *
072200*    THE SAME GRACEFUL-DEGRADE THE SHOP USES ELSEWHERE.         *
072300*---------------------------------------------------------------*
072400     SET WS-A-TABLE-IS-FULL TO TRUE.
072500*---------------------------------------------------------------*
072600 2220-ACCUMULATE-LANGUAGE-COUNT.
072700*---------------------------------------------------------------*
072800     SET WS-LANG-IDX TO 1.
072900     SEARCH WS-LANG-ENTRY
073000         AT END
073100             PERFORM 2215-FILE-TABLE-OVERFLOW
073200         WHEN WS-LANG-NAME-TBL(WS-LANG-IDX) = WS-LANGUAGE-FOUND
073300             ADD GWD-LINES-ADDED TO WS-LANG-LINES(WS-LANG-IDX)
073400             ADD GWD-LINES-DELETED TO WS-LANG-LINES(WS-LANG-IDX)
073500         WHEN WS-LANG-NAME-TBL(WS-LANG-IDX) = SPACE
073600             MOVE WS-LANGUAGE-FOUND   TO
073700                  WS-LANG-NAME-TBL(WS-LANG-IDX)
073800             COMPUTE WS-LANG-LINES(WS-LANG-IDX) =
073900                  GWD-LINES-ADDED + GWD-LINES-DELETED
074000             ADD 1 TO WS-LANG-COUNT-TBL.
074100     COMPUTE WS-RECOGNIZED-LANG-LINES = WS-RECOGNIZED-LANG-LINES
074200         + GWD-LINES-ADDED + GWD-LINES-DELETED.
074300*---------------------------------------------------------------*
074400 2300-ACCUMULATE-DAY-COUNT.
074500*---------------------------------------------------------------*
074600     SET WS-DAY-IDX TO 1.
074700     SEARCH WS-DAY-ENTRY
074800         AT END
074900             PERFORM 2215-FILE-TABLE-OVERFLOW
075000         WHEN WS-DAY-DATE(WS-DAY-IDX) = GWH-COMMIT-DATE
075100             ADD 1 TO WS-DAY-HITS(WS-DAY-IDX)
075200         WHEN WS-DAY-DATE(WS-DAY-IDX) = ZERO
075300             MOVE GWH-COMMIT-DATE     TO WS-DAY-DATE(WS-DAY-IDX)
075400             MOVE 1 TO WS-DAY-HITS(WS-DAY-IDX)
075500             ADD 1 TO WS-DAY-COUNT-TBL.
075600*---------------------------------------------------------------*
075700 2400-ACCUMULATE-AUTHOR-COUNT.
075800*---------------------------------------------------------------*
075900     SET WS-AUTHOR-IDX TO 1.
076000     SEARCH WS-AUTHOR-ENTRY
076100         AT END
076200             PERFORM 2215-FILE-TABLE-OVERFLOW
076300         WHEN WS-AUTHOR-NAME-TBL(WS-AUTHOR-IDX) = GWH-AUTHOR-NAME
076400             ADD 1 TO WS-AUTHOR-HITS(WS-AUTHOR-IDX)
076500         WHEN WS-AUTHOR-NAME-TBL(WS-AUTHOR-IDX) = SPACE
076600             MOVE GWH-AUTHOR-NAME     TO
076700                  WS-AUTHOR-NAME-TBL(WS-AUTHOR-IDX)
076800             MOVE 1 TO WS-AUTHOR-HITS(WS-AUTHOR-IDX)
076900             ADD 1 TO WS-AUTHOR-COUNT-TBL.
077000*---------------------------------------------------------------*
077100 4000-CALCULATE-STREAKS.
077200*---------------------------------------------------------------*
077300     PERFORM 4050-SORT-DAY-TABLE.
077400     PERFORM 4010-BUILD-DAY-ORDINALS
077500         VARYING WS-DAY-IDX FROM 1 BY 1
077600         UNTIL WS-DAY-IDX > WS-DAY-COUNT-TBL.
077700     PERFORM 4200-FIND-LONGEST-STREAK.
077800     PERFORM 4300-FIND-CURRENT-STREAK.
077900*---------------------------------------------------------------*
078000 4010-BUILD-DAY-ORDINALS.
078100*---------------------------------------------------------------*
078200     MOVE WS-DAY-DATE(WS-DAY-IDX)     TO WS-SAVE-COMMIT-DATE.
078300     MOVE WS-SAVE-COMMIT-DATE(1:4)    TO WS-ORD-CCYY.
078400     MOVE WS-SAVE-COMMIT-DATE(5:2)    TO WS-ORD-MM.
078500     MOVE WS-SAVE-COMMIT-DATE(7:2)    TO WS-ORD-DD.
078600     PERFORM 4100-DATE-TO-ORDINAL.
078700     MOVE WS-ORD-RESULT                TO WS-DAY-ORDINAL(WS-DAY-IDX).
078800*---------------------------------------------------------------*
078900 4050-SORT-DAY-TABLE.
079000*---------------------------------------------------------------*
079100*    SMALL IN-MEMORY BUBBLE SORT ASCENDING ON WS-DAY-DATE.  THE *
079200*    FIELD IS CCYYMMDD SO NUMERIC ORDER IS ALSO DATE ORDER.     *
079300*---------------------------------------------------------------*
079400     IF WS-DAY-COUNT-TBL < 2
079500         GO TO 4050-EXIT
079600     END-IF.
079700     PERFORM 4051-SORT-OUTER-PASS
079800         VARYING WS-DAY-IDX FROM 1 BY 1
079900         UNTIL WS-DAY-IDX > WS-DAY-COUNT-TBL.
080000 4050-EXIT.
080100     EXIT.
080200*---------------------------------------------------------------*
080300 4051-SORT-OUTER-PASS.
080400*---------------------------------------------------------------*
080500     PERFORM 4052-SORT-INNER-PASS
080600         VARYING WS-DAY-SIDX FROM 1 BY 1
080700         UNTIL WS-DAY-SIDX > WS-DAY-COUNT-TBL - WS-DAY-IDX.
080800*---------------------------------------------------------------*
080900 4052-SORT-INNER-PASS.
081000*---------------------------------------------------------------*
081100     SET WS-DAY-IDX2 TO WS-DAY-SIDX.
081200     SET WS-DAY-IDX2 UP BY 1.
081300     IF WS-DAY-DATE(WS-DAY-SIDX) > WS-DAY-DATE(WS-DAY-IDX2)
081400         MOVE WS-DAY-DATE(WS-DAY-SIDX)   TO WS-DAY-SWAP-DATE
081500         MOVE WS-DAY-HITS(WS-DAY-SIDX)   TO WS-DAY-SWAP-HITS
081600         MOVE WS-DAY-ORDINAL(WS-DAY-SIDX) TO WS-DAY-SWAP-ORD
081700         MOVE WS-DAY-DATE(WS-DAY-IDX2)    TO WS-DAY-DATE(WS-DAY-SIDX)
081800         MOVE WS-DAY-HITS(WS-DAY-IDX2)    TO WS-DAY-HITS(WS-DAY-SIDX)
081900         MOVE WS-DAY-ORDINAL(WS-DAY-IDX2) TO WS-DAY-ORDINAL(WS-DAY-SIDX)
082000         MOVE WS-DAY-SWAP-DATE            TO WS-DAY-DATE(WS-DAY-IDX2)
082100         MOVE WS-DAY-SWAP-HITS            TO WS-DAY-HITS(WS-DAY-IDX2)
082200         MOVE WS-DAY-SWAP-ORD             TO WS-DAY-ORDINAL(WS-DAY-IDX2)
082300     END-IF.
082400*---------------------------------------------------------------*
082500 4100-DATE-TO-ORDINAL.
082600*---------------------------------------------------------------*
082700*    HAND-ROLLED JULIAN-STYLE ORDINAL DAY NUMBER - NO INTRINSIC *
082800*    FUNCTION IS AVAILABLE FOR DATE MATH ON THIS SYSTEM.        *
082900*    (GW-0021)                                                  *
083000*---------------------------------------------------------------*
083100     COMPUTE WS-ORD-YR-1 = WS-ORD-CCYY - 1.
083200     DIVIDE WS-ORD-YR-1 BY 4   GIVING WS-ORD-DIV4   REMAINDER
083300         WS-ORD-REM.
083400     DIVIDE WS-ORD-YR-1 BY 100 GIVING WS-ORD-DIV100 REMAINDER
083500         WS-ORD-REM.
083600     DIVIDE WS-ORD-YR-1 BY 400 GIVING WS-ORD-DIV400 REMAINDER
083700         WS-ORD-REM.
083800     COMPUTE WS-ORD-LEAP-COUNT =
083900         WS-ORD-DIV4 - WS-ORD-DIV100 + WS-ORD-DIV400.
084000     DIVIDE WS-ORD-CCYY BY 4   GIVING WS-ORD-REM REMAINDER
084100         WS-ORD-LEAP-R4.
084200     DIVIDE WS-ORD-CCYY BY 100 GIVING WS-ORD-REM REMAINDER
084300         WS-ORD-LEAP-R100.
084400     DIVIDE WS-ORD-CCYY BY 400 GIVING WS-ORD-REM REMAINDER
084500         WS-ORD-LEAP-R400.
084600     SET WS-ORD-CCYY-IS-LEAP TO FALSE.
084700     IF (WS-ORD-LEAP-R4 = 0 AND WS-ORD-LEAP-R100 NOT = 0)
084800        OR WS-ORD-LEAP-R400 = 0
084900         SET WS-ORD-CCYY-IS-LEAP TO TRUE
085000     END-IF.
085100     SET GWO-CUM-IDX TO WS-ORD-MM.
085200     COMPUTE WS-ORD-RESULT =
085300         (WS-ORD-YR-1 * 365) + WS-ORD-LEAP-COUNT
085400         + GWO-CUM-DAYS(GWO-CUM-IDX) + WS-ORD-DD.
085500     IF WS-ORD-CCYY-IS-LEAP AND WS-ORD-MM > 2
085600         ADD 1 TO WS-ORD-RESULT
085700     END-IF.
085800*---------------------------------------------------------------*
085900 4200-FIND-LONGEST-STREAK.
086000*---------------------------------------------------------------*
086100     MOVE ZERO                        TO WS-LONGEST-STREAK.
086200     IF WS-DAY-COUNT-TBL = ZERO
086300         GO TO 4200-EXIT
086400     END-IF.
086500     MOVE 1                            TO WS-RUN-LENGTH.
086600     MOVE 1                            TO WS-LONGEST-STREAK.
086700     IF WS-DAY-COUNT-TBL < 2
086800         GO TO 4200-EXIT
086900     END-IF.
087000     PERFORM 4210-SCAN-STREAK-RUN
087100         VARYING WS-DAY-IDX FROM 2 BY 1
087200         UNTIL WS-DAY-IDX > WS-DAY-COUNT-TBL.
087300 4200-EXIT.
087400     EXIT.
087500*---------------------------------------------------------------*
087600 4210-SCAN-STREAK-RUN.
087700*---------------------------------------------------------------*
087800     SET WS-DAY-IDX2 TO WS-DAY-IDX.
087900     SET WS-DAY-IDX2 DOWN BY 1.
088000     COMPUTE WS-GAP =
088100         WS-DAY-ORDINAL(WS-DAY-IDX) - WS-DAY-ORDINAL(WS-DAY-IDX2).
088200     IF WS-GAP = 1
088300         ADD 1 TO WS-RUN-LENGTH
088400     ELSE
088500         MOVE 1 TO WS-RUN-LENGTH
088600     END-IF.
088700     IF WS-RUN-LENGTH > WS-LONGEST-STREAK
088800         MOVE WS-RUN-LENGTH            TO WS-LONGEST-STREAK
088900     END-IF.
089000*---------------------------------------------------------------*
089100 4300-FIND-CURRENT-STREAK.
089200*---------------------------------------------------------------*
089300     MOVE ZERO                        TO WS-CURRENT-STREAK.
089400     MOVE WS-PROC-CCYY                 TO WS-ORD-CCYY.
089500     MOVE WS-PROC-MM                   TO WS-ORD-MM.
089600     MOVE WS-PROC-DD                   TO WS-ORD-DD.
089700     PERFORM 4100-DATE-TO-ORDINAL.
089800     MOVE WS-ORD-RESULT                TO WS-TODAY-ORDINAL.
089900     SET WS-START-DAY-FOUND TO FALSE.
090000     SET WS-DAY-IDX TO 1.
090100     SEARCH WS-DAY-ENTRY
090200         AT END
090300             CONTINUE
090400         WHEN WS-DAY-ORDINAL(WS-DAY-IDX) = WS-TODAY-ORDINAL
090500             SET WS-START-DAY-FOUND TO TRUE
090600             SET WS-FOUND-START-IDX TO WS-DAY-IDX.
090700     IF NOT WS-START-DAY-FOUND
090800         SET WS-DAY-IDX TO 1
090900         SEARCH WS-DAY-ENTRY
091000             AT END
091100                 CONTINUE
091200             WHEN WS-DAY-ORDINAL(WS-DAY-IDX) = WS-TODAY-ORDINAL - 1
091300                 SET WS-START-DAY-FOUND TO TRUE
091400                 SET WS-FOUND-START-IDX TO WS-DAY-IDX
091500     END-IF.
091600     IF NOT WS-START-DAY-FOUND
091700         GO TO 4300-EXIT
091800     END-IF.
091900     SET WS-DAY-IDX TO WS-FOUND-START-IDX.
092000     MOVE 1                            TO WS-CURRENT-STREAK.
092100     PERFORM 4310-SCAN-BACKWARD
092200         UNTIL WS-DAY-IDX = 1.
092300 4300-EXIT.
092400     EXIT.
092500*---------------------------------------------------------------*
092600 4310-SCAN-BACKWARD.
092700*---------------------------------------------------------------*
092800     SET WS-DAY-IDX2 TO WS-DAY-IDX.
092900     SET WS-DAY-IDX2 DOWN BY 1.
093000     COMPUTE WS-GAP =
093100         WS-DAY-ORDINAL(WS-DAY-IDX) - WS-DAY-ORDINAL(WS-DAY-IDX2).
093200     IF WS-GAP = 1
093300         ADD 1 TO WS-CURRENT-STREAK
093400         SET WS-DAY-IDX DOWN BY 1
093500     ELSE
093600         SET WS-DAY-IDX TO 1
093700     END-IF.
093800*---------------------------------------------------------------*
093900 4400-DETECT-HOLIDAYS.
094000*---------------------------------------------------------------*
094100     MOVE ZERO                        TO WS-HOLIDAY-HIT-COUNT.
094200     PERFORM 4410-CHECK-ONE-DAY
094300         VARYING WS-DAY-IDX FROM 1 BY 1
094400         UNTIL WS-DAY-IDX > WS-DAY-COUNT-TBL
094500         OR WS-HOLIDAY-HIT-COUNT = 3.
094600*---------------------------------------------------------------*
094700 4410-CHECK-ONE-DAY.
094800*---------------------------------------------------------------*
094900     MOVE WS-DAY-DATE(WS-DAY-IDX)(5:4) TO WS-MMDD-WORK.
095000     SET GWO-HOLIDAY-IDX TO 1.
095100     SEARCH GWO-HOLIDAY-ENTRY
095200         AT END
095300             CONTINUE
095400         WHEN GWO-HOLIDAY-MMDD(GWO-HOLIDAY-IDX) = WS-MMDD-WORK
095500             ADD 1 TO WS-HOLIDAY-HIT-COUNT
095600             SET WS-HH-IDX TO WS-HOLIDAY-HIT-COUNT
095700             MOVE GWO-HOLIDAY-NAME(GWO-HOLIDAY-IDX) TO
095800                  WS-HOLIDAY-HIT-ENTRY(WS-HH-IDX).
095900*---------------------------------------------------------------*
096000 4500-DETECT-LANGUAGE.
096100*---------------------------------------------------------------*
096200     SET WS-LANGUAGE-WAS-FOUND TO FALSE.
096300     MOVE SPACE                        TO WS-LANGUAGE-FOUND.
096400     PERFORM 4510-EXTRACT-BASE-NAME.
096500     SET GWL-SPECIAL-IDX TO 1.
096600     SEARCH GWL-SPECIAL-FILE-ENTRY
096700         AT END
096800             CONTINUE
096900         WHEN GWL-SPECIAL-NAME(GWL-SPECIAL-IDX) = WS-BASE-NAME(1:15)
097000             SET WS-LANGUAGE-WAS-FOUND TO TRUE
097100             MOVE GWL-SPECIAL-LANGUAGE(GWL-SPECIAL-IDX) TO
097200                  WS-LANGUAGE-FOUND.
097300     IF WS-LANGUAGE-WAS-FOUND
097400         GO TO 4500-EXIT
097500     END-IF.
097600     PERFORM 4520-EXTRACT-EXTENSION.
097700     IF WS-DOT-POSITION = ZERO
097800         GO TO 4500-EXIT
097900     END-IF.
098000     SET GWL-EXT-IDX TO 1.
098100     SEARCH GWL-EXTENSION-ENTRY
098200         AT END
098300             CONTINUE
098400         WHEN GWL-EXTENSION(GWL-EXT-IDX) = WS-EXT-WORK
098500             SET WS-LANGUAGE-WAS-FOUND TO TRUE
098600             MOVE GWL-EXT-LANGUAGE(GWL-EXT-IDX) TO
098700                  WS-LANGUAGE-FOUND.
098800 4500-EXIT.
098900     EXIT.
099000*---------------------------------------------------------------*
099100 4510-EXTRACT-BASE-NAME.
099200*---------------------------------------------------------------*
099300*    BASE NAME IS EVERYTHING AFTER THE LAST '/' IN THE PATH,    *
099400*    UPPER-CASED SO THE LOOKUP TABLES NEED ONLY ONE CASE.       *
099500*---------------------------------------------------------------*
099600     MOVE GWD-FILE-NAME                TO WS-BASE-NAME.
099700     INSPECT WS-BASE-NAME
099800         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
099900                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
100000     MOVE ZERO                         TO WS-SCAN-POSITION.
100100     INSPECT GWD-FILE-NAME TALLYING WS-BASE-NAME-LEN
100200         FOR CHARACTERS BEFORE INITIAL SPACE.
100300     IF WS-BASE-NAME-LEN = ZERO
100400         MOVE 80 TO WS-BASE-NAME-LEN
100500     END-IF.
100600     PERFORM 4511-FIND-LAST-SLASH
100700         VARYING WS-SCAN-POSITION FROM WS-BASE-NAME-LEN BY -1
100800         UNTIL WS-SCAN-POSITION < 1
100900         OR WS-BASE-NAME(WS-SCAN-POSITION:1) = '/'.
101000     IF WS-SCAN-POSITION > ZERO
101100         MOVE WS-BASE-NAME(WS-SCAN-POSITION + 1:)
101200             TO WS-BASE-NAME
101300         COMPUTE WS-BASE-NAME-LEN =
101400             WS-BASE-NAME-LEN - WS-SCAN-POSITION
101500     END-IF.
101600*---------------------------------------------------------------*
101700 4511-FIND-LAST-SLASH.
101800*---------------------------------------------------------------*
101900     CONTINUE.
102000*---------------------------------------------------------------*
102100 4520-EXTRACT-EXTENSION.
102200*---------------------------------------------------------------*
102300*    EXTENSION IS THE FINAL '.' THROUGH THE END OF THE BASE     *
102400*    NAME, INCLUSIVE - SCANNED RIGHT TO LEFT THE SAME WAY THE   *
102500*    SLASH SEARCH ABOVE WORKS.                                  *
102600*---------------------------------------------------------------*
102700     MOVE ZERO                         TO WS-DOT-POSITION.
102800     MOVE SPACE                        TO WS-EXT-WORK.
102900     PERFORM 4521-FIND-LAST-DOT
103000         VARYING WS-SCAN-POSITION FROM WS-BASE-NAME-LEN BY -1
103100         UNTIL WS-SCAN-POSITION < 1
103200         OR WS-BASE-NAME(WS-SCAN-POSITION:1) = '.'.
103300     IF WS-SCAN-POSITION > ZERO
103400         MOVE WS-SCAN-POSITION          TO WS-DOT-POSITION
103500         MOVE WS-BASE-NAME(WS-DOT-POSITION:)
103600             TO WS-EXT-WORK
103700     END-IF.
103800*---------------------------------------------------------------*
103900 4521-FIND-LAST-DOT.
104000*---------------------------------------------------------------*
104100     CONTINUE.
104200*---------------------------------------------------------------*
104300 5000-DETERMINE-PERSONALITY.
104400*---------------------------------------------------------------*
104500*    FIRST-MATCH-WINS CASCADE OVER THE TIME-OF-DAY AND          *
104600*    LINE-COUNT PERCENTAGES.  SEE GW-0012 - PCT FIELDS MUST BE  *
104700*    BUILT BEFORE THIS PARAGRAPH RUNS.                          *
104800*---------------------------------------------------------------*
104900     PERFORM 5005-BUILD-PERCENTAGES.
105000     IF WS-PCT-NIGHT > 0.30
105100         PERFORM 5010-SET-NIGHT-OWL
105200         GO TO 5000-EXIT
105300     END-IF.
105400     IF WS-PCT-MORNING > 0.45
105500         PERFORM 5020-SET-EARLY-BIRD
105600         GO TO 5000-EXIT
105700     END-IF.
105800     IF WS-PCT-WEEKEND > 0.30
105900         PERFORM 5030-SET-WEEKEND-WARRIOR
106000         GO TO 5000-EXIT
106100     END-IF.
106200     IF WS-LONGEST-STREAK NOT < 14
106300         PERFORM 5040-SET-STREAK-MASTER
106400         GO TO 5000-EXIT
106500     END-IF.
106600     IF WS-TOTAL-INSERTIONS > WS-TOTAL-DELETIONS * 3
106700         PERFORM 5050-SET-FEATURE-MACHINE
106800         GO TO 5000-EXIT
106900     END-IF.
107000     IF WS-TOTAL-DELETIONS > WS-TOTAL-INSERTIONS * 0.7
107100         PERFORM 5060-SET-CODE-SURGEON
107200         GO TO 5000-EXIT
107300     END-IF.
107400     PERFORM 5070-SET-BALANCED-BUILDER.
107500 5000-EXIT.
107600     EXIT.
107700*---------------------------------------------------------------*
107800 5005-BUILD-PERCENTAGES.
107900*---------------------------------------------------------------*
108000     MOVE WS-TOTAL-COMMITS             TO WS-TOTAL-FOR-PCT.
108100     IF WS-TOTAL-FOR-PCT = ZERO
108200         MOVE 1 TO WS-TOTAL-FOR-PCT
108300     END-IF.
108400     COMPUTE WS-NIGHT-COUNT =
108500         WS-HOUR-COUNT(23) + WS-HOUR-COUNT(24)
108600       + WS-HOUR-COUNT(1)  + WS-HOUR-COUNT(2)
108700       + WS-HOUR-COUNT(3)  + WS-HOUR-COUNT(4)
108800       + WS-HOUR-COUNT(5).
108900     COMPUTE WS-MORNING-COUNT =
109000         WS-HOUR-COUNT(6)  + WS-HOUR-COUNT(7)
109100       + WS-HOUR-COUNT(8)  + WS-HOUR-COUNT(9)
109200       + WS-HOUR-COUNT(10) + WS-HOUR-COUNT(11)
109300       + WS-HOUR-COUNT(12).
109400     COMPUTE WS-WEEKEND-COUNT =
109500         WS-WEEKDAY-COUNT(6) + WS-WEEKDAY-COUNT(7).
109600     COMPUTE WS-PCT-NIGHT ROUNDED =
109700         WS-NIGHT-COUNT / WS-TOTAL-FOR-PCT.
109800     COMPUTE WS-PCT-MORNING ROUNDED =
109900         WS-MORNING-COUNT / WS-TOTAL-FOR-PCT.
110000     COMPUTE WS-PCT-WEEKEND ROUNDED =
110100         WS-WEEKEND-COUNT / WS-TOTAL-FOR-PCT.
110200     COMPUTE WS-PCT-NIGHT-WHOLE ROUNDED =
110300         WS-PCT-NIGHT * 100.
110400     COMPUTE WS-PCT-MORNING-WHOLE ROUNDED =
110500         WS-PCT-MORNING * 100.
110600     COMPUTE WS-PCT-WEEKEND-WHOLE ROUNDED =
110700         WS-PCT-WEEKEND * 100.
110800     PERFORM 5006-FIND-PEAK-NIGHT-HOUR.
110900*---------------------------------------------------------------*
111000 5006-FIND-PEAK-NIGHT-HOUR.
111100*---------------------------------------------------------------*
111200*    PEAK HOUR AMONG 20-23 ONLY (TABLE SUBSCRIPTS 21-24), NOT   *
111300*    THE FULL NIGHT WINDOW.  TIES GO TO THE LOWEST HOUR BECAUSE *
111400*    THE SCAN RUNS LOW-TO-HIGH AND ONLY REPLACES ON STRICT '>'. *
111500*---------------------------------------------------------------*
111600     MOVE ZERO                        TO WS-PEAK-NIGHT-HOUR-CNT.
111700     MOVE 20                          TO WS-PEAK-NIGHT-HOUR.
111800     PERFORM 5007-SCAN-ONE-NIGHT-HOUR
111900         VARYING WS-HOUR-IDX FROM 21 BY 1
112000         UNTIL WS-HOUR-IDX > 24.
112100*---------------------------------------------------------------*
112200 5007-SCAN-ONE-NIGHT-HOUR.
112300*---------------------------------------------------------------*
112400     IF WS-HOUR-COUNT(WS-HOUR-IDX) > WS-PEAK-NIGHT-HOUR-CNT
112500         MOVE WS-HOUR-COUNT(WS-HOUR-IDX)
112600                                       TO WS-PEAK-NIGHT-HOUR-CNT
112700         COMPUTE WS-PEAK-NIGHT-HOUR = WS-HOUR-IDX - 1
112800     END-IF.
112900*---------------------------------------------------------------*
113000 5010-SET-NIGHT-OWL.
113100*---------------------------------------------------------------*
113200     MOVE 'NIGHT OWL'                 TO WS-PERSONALITY-NAME.
113300     MOVE SPACE                       TO WS-PERSONALITY-DESC.
113400     MOVE WS-PCT-NIGHT-WHOLE          TO WS-EDIT-PCT.
113500     MOVE WS-PEAK-NIGHT-HOUR          TO WS-EDIT-HOUR.
113600     STRING 'YOU CODE LATE - ' WS-EDIT-PCT
113700         '% OF YOUR COMMITS LAND OVERNIGHT, PEAKING AROUND '
113800         WS-EDIT-HOUR ':00.'
113900         DELIMITED BY SIZE INTO WS-PERSONALITY-DESC.
114000*---------------------------------------------------------------*
114100 5020-SET-EARLY-BIRD.
114200*---------------------------------------------------------------*
114300     MOVE 'EARLY BIRD'                TO WS-PERSONALITY-NAME.
114400     MOVE SPACE                       TO WS-PERSONALITY-DESC.
114500     MOVE WS-PCT-MORNING-WHOLE        TO WS-EDIT-PCT.
114600     STRING 'YOU ARE UP WITH THE SUN - ' WS-EDIT-PCT
114700         '% OF YOUR COMMITS HAPPEN BEFORE NOON.'
114800         DELIMITED BY SIZE INTO WS-PERSONALITY-DESC.
114900*---------------------------------------------------------------*
115000 5030-SET-WEEKEND-WARRIOR.
115100*---------------------------------------------------------------*
115200     MOVE 'WEEKEND WARRIOR'           TO WS-PERSONALITY-NAME.
115300     MOVE SPACE                       TO WS-PERSONALITY-DESC.
115400     MOVE WS-PCT-WEEKEND-WHOLE        TO WS-EDIT-PCT.
115500     STRING 'WEEKENDS ARE FOR SHIPPING - ' WS-EDIT-PCT
115600         '% OF YOUR COMMITS LAND ON A SATURDAY OR SUNDAY.'
115700         DELIMITED BY SIZE INTO WS-PERSONALITY-DESC.
115800*---------------------------------------------------------------*
115900 5040-SET-STREAK-MASTER.
116000*---------------------------------------------------------------*
116100     MOVE 'STREAK MASTER'             TO WS-PERSONALITY-NAME.
116200     MOVE SPACE                       TO WS-PERSONALITY-DESC.
116300     MOVE WS-LONGEST-STREAK           TO WS-EDIT-STREAK.
116400     STRING 'CONSISTENCY IS YOUR SUPERPOWER - A ' WS-EDIT-STREAK
116500         '-DAY COMMIT STREAK AND COUNTING.'
116600         DELIMITED BY SIZE INTO WS-PERSONALITY-DESC.
116700*---------------------------------------------------------------*
116800 5050-SET-FEATURE-MACHINE.
116900*---------------------------------------------------------------*
117000     MOVE 'FEATURE MACHINE'           TO WS-PERSONALITY-NAME.
117100     MOVE SPACE                       TO WS-PERSONALITY-DESC.
117200     MOVE WS-TOTAL-INSERTIONS         TO WS-EDIT-N9.
117300     MOVE WS-TOTAL-DELETIONS          TO WS-EDIT-N9-B.
117400     STRING 'YOU BUILD MORE THAN YOU TEAR DOWN - '
117500         WS-EDIT-N9 ' LINES ADDED AGAINST '
117600         WS-EDIT-N9-B ' REMOVED.'
117700         DELIMITED BY SIZE INTO WS-PERSONALITY-DESC.
117800*---------------------------------------------------------------*
117900 5060-SET-CODE-SURGEON.
118000*---------------------------------------------------------------*
118100     MOVE 'CODE SURGEON'              TO WS-PERSONALITY-NAME.
118200     MOVE SPACE                       TO WS-PERSONALITY-DESC.
118300     MOVE WS-TOTAL-DELETIONS           TO WS-EDIT-N9.
118400     STRING 'YOU TRIM AS MUCH AS YOU ADD - ' WS-EDIT-N9
118500         ' LINES CUT IN THE NAME OF A CLEANER CODEBASE.'
118600         DELIMITED BY SIZE INTO WS-PERSONALITY-DESC.
118700*---------------------------------------------------------------*
118800 5070-SET-BALANCED-BUILDER.
118900*---------------------------------------------------------------*
119000     MOVE 'BALANCED BUILDER'          TO WS-PERSONALITY-NAME.
119100     MOVE
119200       'A STEADY, EVEN HAND ACROSS THE CALENDAR AND THE CODE.'
119300         TO WS-PERSONALITY-DESC.
119400*---------------------------------------------------------------*
119500 5100-BUILD-TRAIT-LIST.
119600*---------------------------------------------------------------*
119700*    ALL EIGHT RULES ARE EVALUATED IN ORDER; ONLY THE FIRST SIX *
119800*    THAT FIRE ARE KEPT (GW-0025 - PRODUCT WANTED A HARD CAP).  *
119900*---------------------------------------------------------------*
120000     MOVE ZERO                        TO WS-TRAIT-COUNT.
120100     IF WS-AVG-FILES-PER-COMMIT > 5.0
120200         MOVE WS-AVG-FILES-PER-COMMIT TO WS-EDIT-N5V1
120300         STRING 'BIG CHANGER - AVG ' WS-EDIT-N5V1
120400             ' FILES/COMMIT' DELIMITED BY SIZE
120500             INTO WS-TRAIT-TEXT-WORK
120600         PERFORM 5190-ADD-TRAIT
120700     END-IF.
120800     IF WS-AVG-FILES-PER-COMMIT < 2.0
120900         MOVE WS-AVG-FILES-PER-COMMIT TO WS-EDIT-N5V1
121000         STRING 'SURGICAL COMMITTER - AVG ' WS-EDIT-N5V1
121100             ' FILES/COMMIT' DELIMITED BY SIZE
121200             INTO WS-TRAIT-TEXT-WORK
121300         PERFORM 5190-ADD-TRAIT
121400     END-IF.
121500     IF WS-AVG-MSG-LENGTH > 60.0
121600         MOVE WS-AVG-MSG-LENGTH        TO WS-EDIT-N3V1
121700         STRING 'STORYTELLER - AVG ' WS-EDIT-N3V1
121800             '-CHAR MESSAGES' DELIMITED BY SIZE
121900             INTO WS-TRAIT-TEXT-WORK
122000         PERFORM 5190-ADD-TRAIT
122100     END-IF.
122200     IF WS-AVG-MSG-LENGTH < 15.0
122300         MOVE WS-AVG-MSG-LENGTH        TO WS-EDIT-N3V1
122400         STRING 'TERSE MESSENGER - AVG ' WS-EDIT-N3V1
122500             '-CHAR MESSAGES' DELIMITED BY SIZE
122600             INTO WS-TRAIT-TEXT-WORK
122700         PERFORM 5190-ADD-TRAIT
122800     END-IF.
122900     IF WS-LONGEST-STREAK NOT < 7
123000         MOVE WS-LONGEST-STREAK        TO WS-EDIT-STREAK
123100         STRING 'ON FIRE - ' WS-EDIT-STREAK
123200             '-DAY COMMIT STREAK' DELIMITED BY SIZE
123300             INTO WS-TRAIT-TEXT-WORK
123400         PERFORM 5190-ADD-TRAIT
123500     END-IF.
123600     IF WS-PCT-WEEKEND > 0.15
123700         MOVE WS-PCT-WEEKEND-WHOLE     TO WS-EDIT-PCT
123800         STRING 'WEEKEND CODER - ' WS-EDIT-PCT
123900             '% ON SAT/SUN' DELIMITED BY SIZE
124000             INTO WS-TRAIT-TEXT-WORK
124100         PERFORM 5190-ADD-TRAIT
124200     END-IF.
124300     PERFORM 5110-CHECK-DOCUMENTATION-HERO.
124400     PERFORM 5120-CHECK-TEST-CHAMPION.
124500*---------------------------------------------------------------*
124600 5110-CHECK-DOCUMENTATION-HERO.
124700*---------------------------------------------------------------*
124800*    SUMS TOP-10 FILE HITS WHOSE NAME ENDS .MD / .MDX / .RST.   *
124900*---------------------------------------------------------------*
125000     MOVE ZERO                        TO WS-DOCHERO-SUM.
125100     PERFORM 5111-ADD-ONE-DOC-FILE
125200         VARYING WS-TF-IDX FROM 1 BY 1
125300         UNTIL WS-TF-IDX > WS-TOP-FILE-RESULT-COUNT.
125400     IF WS-TOTAL-FOR-PCT = ZERO
125500         GO TO 5110-EXIT
125600     END-IF.
125700     COMPUTE WS-DOCHERO-PCT ROUNDED =
125800         WS-DOCHERO-SUM / WS-TOTAL-FOR-PCT * 100.
125900     IF WS-DOCHERO-PCT > 8.0
126000         STRING 'DOCUMENTATION HERO' DELIMITED BY SIZE
126100             INTO WS-TRAIT-TEXT-WORK
126200         PERFORM 5190-ADD-TRAIT
126300     END-IF.
126400 5110-EXIT.
126500     EXIT.
126600*---------------------------------------------------------------*
126700 5111-ADD-ONE-DOC-FILE.
126800*---------------------------------------------------------------*
126900     INSPECT WS-TOP-FILE-NAME(WS-TF-IDX) TALLYING WS-FNAME-LEN
127000         FOR CHARACTERS BEFORE INITIAL SPACE.
127100     IF WS-FNAME-LEN < 4
127200         GO TO 5111-EXIT
127300     END-IF.
127400     IF WS-TOP-FILE-NAME(WS-TF-IDX)
127500             (WS-FNAME-LEN - 2:3) = '.MD'
127600         OR WS-TOP-FILE-NAME(WS-TF-IDX)
127700             (WS-FNAME-LEN - 3:4) = '.MDX'
127800         OR WS-TOP-FILE-NAME(WS-TF-IDX)
127900             (WS-FNAME-LEN - 3:4) = '.RST'
128000         ADD WS-TOP-FILE-HITS(WS-TF-IDX) TO WS-DOCHERO-SUM
128100     END-IF.
128200 5111-EXIT.
128300     EXIT.
128400*---------------------------------------------------------------*
128500 5120-CHECK-TEST-CHAMPION.
128600*---------------------------------------------------------------*
128700*    SUMS TOP-10 FILE HITS WHOSE NAME CONTAINS 'TEST' OR 'SPEC'.*
128800*---------------------------------------------------------------*
128900     MOVE ZERO                        TO WS-TESTCH-SUM.
129000     PERFORM 5121-ADD-ONE-TEST-FILE
129100         VARYING WS-TF-IDX FROM 1 BY 1
129200         UNTIL WS-TF-IDX > WS-TOP-FILE-RESULT-COUNT.
129300     IF WS-TOTAL-FOR-PCT = ZERO
129400         GO TO 5120-EXIT
129500     END-IF.
129600     COMPUTE WS-TESTCH-PCT ROUNDED =
129700         WS-TESTCH-SUM / WS-TOTAL-FOR-PCT * 100.
129800     IF WS-TESTCH-PCT > 10.0
129900         STRING 'TEST CHAMPION' DELIMITED BY SIZE
130000             INTO WS-TRAIT-TEXT-WORK
130100         PERFORM 5190-ADD-TRAIT
130200     END-IF.
130300 5120-EXIT.
130400     EXIT.
130500*---------------------------------------------------------------*
130600 5121-ADD-ONE-TEST-FILE.
130700*---------------------------------------------------------------*
130800     MOVE WS-TOP-FILE-NAME(WS-TF-IDX) TO WS-TESTCH-UPPER-NAME.
130900     INSPECT WS-TESTCH-UPPER-NAME
131000         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
131100                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
131200     IF WS-TESTCH-UPPER-NAME IS EQUAL TO SPACE
131300         GO TO 5121-EXIT
131400     END-IF.
131500     INSPECT WS-TESTCH-UPPER-NAME TALLYING WS-MATCH-TALLY
131600         FOR ALL 'TEST'.
131700     IF WS-MATCH-TALLY = ZERO
131800         INSPECT WS-TESTCH-UPPER-NAME TALLYING WS-MATCH-TALLY
131900             FOR ALL 'SPEC'
132000     END-IF.
132100     IF WS-MATCH-TALLY > ZERO
132200         ADD WS-TOP-FILE-HITS(WS-TF-IDX) TO WS-TESTCH-SUM
132300     END-IF.
132400 5121-EXIT.
132500     EXIT.
132600*---------------------------------------------------------------*
132700 5190-ADD-TRAIT.
132800*---------------------------------------------------------------*
132900     IF WS-TRAIT-COUNT < 6
133000         ADD 1 TO WS-TRAIT-COUNT
133100         SET WS-TR-IDX TO WS-TRAIT-COUNT
133200         MOVE WS-TRAIT-TEXT-WORK TO WS-TRAIT-ENTRY(WS-TR-IDX)
133300     END-IF.
133400*---------------------------------------------------------------*
133500 6000-SUMMARIZE-STATISTICS.
133600*---------------------------------------------------------------*
133700     PERFORM 6100-FIND-BUSIEST-DAY.
133800     PERFORM 6200-FIND-BEST-MONTH.
133900     PERFORM 6300-RANK-TOP-FILES.
134000     PERFORM 6400-RANK-TOP-LANGUAGES.
134100     PERFORM 6450-RANK-TOP-AUTHORS.
134200     PERFORM 6500-COMPUTE-AVERAGES.
134300     PERFORM 6600-COMPUTE-SPAN-AND-AUTHORS.
134400     PERFORM 6700-BUILD-HOUR-BLOCKS.
134500*---------------------------------------------------------------*
134600 6100-FIND-BUSIEST-DAY.
134700*---------------------------------------------------------------*
134800     MOVE ZERO                        TO WS-BUSIEST-DAY-COUNT.
134900     MOVE ZERO                        TO WS-BUSIEST-DAY-DATE.
135000     PERFORM 6110-CHECK-ONE-DAY-COUNT
135100         VARYING WS-DAY-IDX FROM 1 BY 1
135200         UNTIL WS-DAY-IDX > WS-DAY-COUNT-TBL.
135300*---------------------------------------------------------------*
135400 6110-CHECK-ONE-DAY-COUNT.
135500*---------------------------------------------------------------*
135600     IF WS-DAY-HITS(WS-DAY-IDX) > WS-BUSIEST-DAY-COUNT
135700         MOVE WS-DAY-HITS(WS-DAY-IDX)  TO WS-BUSIEST-DAY-COUNT
135800         MOVE WS-DAY-DATE(WS-DAY-IDX)  TO WS-BUSIEST-DAY-DATE
135900     END-IF.
136000*---------------------------------------------------------------*
136100 6200-FIND-BEST-MONTH.
136200*---------------------------------------------------------------*
136300     MOVE ZERO                        TO WS-BEST-MONTH-COUNT.
136400     MOVE 1                           TO WS-BEST-MONTH-NUM.
136500     PERFORM 6210-CHECK-ONE-MONTH-COUNT
136600         VARYING WS-MONTH-IDX FROM 1 BY 1
136700         UNTIL WS-MONTH-IDX > 12.
136800     SET GWO-MONTH-IDX                TO WS-BEST-MONTH-NUM.
136900     MOVE GWO-MONTH-NAME(GWO-MONTH-IDX) TO WS-BEST-MONTH-NAME.
137000*---------------------------------------------------------------*
137100 6210-CHECK-ONE-MONTH-COUNT.
137200*---------------------------------------------------------------*
137300     IF WS-MONTH-COUNT(WS-MONTH-IDX) > WS-BEST-MONTH-COUNT
137400         MOVE WS-MONTH-COUNT(WS-MONTH-IDX)
137500                                       TO WS-BEST-MONTH-COUNT
137600         SET WS-BEST-MONTH-NUM        TO WS-MONTH-IDX
137700     END-IF.
137800*---------------------------------------------------------------*
137900 6300-RANK-TOP-FILES.
138000*---------------------------------------------------------------*
138100*    REPEATED-MAX-SCAN, UP TO 10 ROUNDS.  EACH ROUND PICKS THE  *
138200*    HIGHEST-COUNT UNPICKED ENTRY; A STRICT '>' COMPARE MEANS   *
138300*    THE FIRST-SEEN ENTRY WINS A TIE (GW-0017).                 *
138400*---------------------------------------------------------------*
138500     MOVE ZERO                        TO WS-TOP-FILE-RESULT-COUNT.
138600     PERFORM 6305-CLEAR-FILE-PICKS
138700         VARYING WS-FP-IDX FROM 1 BY 1
138800         UNTIL WS-FP-IDX > WS-FILE-COUNT-TBL.
138900     PERFORM 6310-PICK-ONE-TOP-FILE
139000         VARYING WS-RANK-ROUND FROM 1 BY 1
139100         UNTIL WS-RANK-ROUND > 10
139200         OR WS-RANK-ROUND > WS-FILE-COUNT-TBL.
139300*---------------------------------------------------------------*
139400 6305-CLEAR-FILE-PICKS.
139500*---------------------------------------------------------------*
139600     MOVE 'N'                         TO WS-FILE-PICKED(WS-FP-IDX).
139700*---------------------------------------------------------------*
139800 6310-PICK-ONE-TOP-FILE.
139900*---------------------------------------------------------------*
140000     MOVE ZERO                        TO WS-RANK-BEST-HITS.
140100     MOVE ZERO                        TO WS-RANK-BEST-IDX.
140200     PERFORM 6311-CHECK-ONE-FILE-PICK
140300         VARYING WS-FILE-IDX FROM 1 BY 1
140400         UNTIL WS-FILE-IDX > WS-FILE-COUNT-TBL.
140500     IF WS-RANK-BEST-IDX > ZERO
140600         SET WS-FP-IDX TO WS-RANK-BEST-IDX
140700         MOVE 'Y'                      TO WS-FILE-PICKED(WS-FP-IDX)
140800         ADD 1 TO WS-TOP-FILE-RESULT-COUNT
140900         SET WS-TF-IDX TO WS-TOP-FILE-RESULT-COUNT
141000         MOVE WS-FILE-NAME-TBL(WS-FP-IDX)
141100                                       TO WS-TOP-FILE-NAME(WS-TF-IDX)
141200         MOVE WS-FILE-HITS(WS-FP-IDX) TO WS-TOP-FILE-HITS(WS-TF-IDX)
141300     END-IF.
141400*---------------------------------------------------------------*
141500 6311-CHECK-ONE-FILE-PICK.
141600*---------------------------------------------------------------*
141700     IF WS-FILE-PICKED(WS-FILE-IDX) = 'N'
141800         IF WS-FILE-HITS(WS-FILE-IDX) > WS-RANK-BEST-HITS
141900             MOVE WS-FILE-HITS(WS-FILE-IDX) TO WS-RANK-BEST-HITS
142000             SET WS-RANK-BEST-IDX TO WS-FILE-IDX
142100         END-IF
142200     END-IF.
142300*---------------------------------------------------------------*
142400 6400-RANK-TOP-LANGUAGES.
142500*---------------------------------------------------------------*
142600*    SAME REPEATED-MAX-SCAN TECHNIQUE AS 6300, OVER LINE TOTALS.*
142700*---------------------------------------------------------------*
142800     MOVE ZERO                        TO WS-TOP-LANG-RESULT-COUNT.
142900     PERFORM 6405-CLEAR-LANG-PICKS
143000         VARYING WS-LP-IDX FROM 1 BY 1
143100         UNTIL WS-LP-IDX > WS-LANG-COUNT-TBL.
143200     PERFORM 6410-PICK-ONE-TOP-LANG
143300         VARYING WS-RANK-ROUND FROM 1 BY 1
143400         UNTIL WS-RANK-ROUND > 10
143500         OR WS-RANK-ROUND > WS-LANG-COUNT-TBL.
143600*---------------------------------------------------------------*
143700 6405-CLEAR-LANG-PICKS.
143800*---------------------------------------------------------------*
143900     MOVE 'N'                         TO WS-LANG-PICKED(WS-LP-IDX).
144000*---------------------------------------------------------------*
144100 6410-PICK-ONE-TOP-LANG.
144200*---------------------------------------------------------------*
144300     MOVE ZERO                        TO WS-RANK-BEST-LINES.
144400     MOVE ZERO                        TO WS-RANK-BEST-IDX.
144500     PERFORM 6411-CHECK-ONE-LANG-PICK
144600         VARYING WS-LANG-IDX FROM 1 BY 1
144700         UNTIL WS-LANG-IDX > WS-LANG-COUNT-TBL.
144800     IF WS-RANK-BEST-IDX > ZERO
144900         SET WS-LP-IDX TO WS-RANK-BEST-IDX
145000         MOVE 'Y'                      TO WS-LANG-PICKED(WS-LP-IDX)
145100         ADD 1 TO WS-TOP-LANG-RESULT-COUNT
145200         SET WS-TL-IDX TO WS-TOP-LANG-RESULT-COUNT
145300         MOVE WS-LANG-NAME-TBL(WS-LP-IDX)
145400                                       TO WS-TOP-LANG-NAME(WS-TL-IDX)
145500         MOVE WS-LANG-LINES(WS-LP-IDX) TO WS-TOP-LANG-LINES(WS-TL-IDX)
145600     END-IF.
145700*---------------------------------------------------------------*
145800 6411-CHECK-ONE-LANG-PICK.
145900*---------------------------------------------------------------*
146000     IF WS-LANG-PICKED(WS-LANG-IDX) = 'N'
146100         IF WS-LANG-LINES(WS-LANG-IDX) > WS-RANK-BEST-LINES
146200             MOVE WS-LANG-LINES(WS-LANG-IDX) TO WS-RANK-BEST-LINES
146300             SET WS-RANK-BEST-IDX TO WS-LANG-IDX
146400         END-IF
146500     END-IF.
146600*---------------------------------------------------------------*
146700 6450-RANK-TOP-AUTHORS.
146800*---------------------------------------------------------------*
146900*    SAME REPEATED-MAX-SCAN TECHNIQUE AS 6300, OVER AUTHOR HITS *
147000*    (GW-0035).                                                 *
147100*---------------------------------------------------------------*
147200     MOVE ZERO                        TO WS-TOP-AUTHOR-RESULT-COUNT.
147300     PERFORM 6455-CLEAR-AUTHOR-PICKS
147400         VARYING WS-AP-IDX FROM 1 BY 1
147500         UNTIL WS-AP-IDX > WS-AUTHOR-COUNT-TBL.
147600     PERFORM 6460-PICK-ONE-TOP-AUTHOR
147700         VARYING WS-RANK-ROUND FROM 1 BY 1
147800         UNTIL WS-RANK-ROUND > 10
147900         OR WS-RANK-ROUND > WS-AUTHOR-COUNT-TBL.
148000*---------------------------------------------------------------*
148100 6455-CLEAR-AUTHOR-PICKS.
148200*---------------------------------------------------------------*
148300     MOVE 'N'                         TO WS-AUTHOR-PICKED(WS-AP-IDX).
148400*---------------------------------------------------------------*
148500 6460-PICK-ONE-TOP-AUTHOR.
148600*---------------------------------------------------------------*
148700     MOVE ZERO                        TO WS-RANK-BEST-HITS.
148800     MOVE ZERO                        TO WS-RANK-BEST-IDX.
148900     PERFORM 6461-CHECK-ONE-AUTHOR-PICK
149000         VARYING WS-AUTHOR-IDX FROM 1 BY 1
149100         UNTIL WS-AUTHOR-IDX > WS-AUTHOR-COUNT-TBL.
149200     IF WS-RANK-BEST-IDX > ZERO
149300         SET WS-AP-IDX TO WS-RANK-BEST-IDX
149400         MOVE 'Y'                      TO WS-AUTHOR-PICKED(WS-AP-IDX)
149500         ADD 1 TO WS-TOP-AUTHOR-RESULT-COUNT
149600         SET WS-TA-IDX TO WS-TOP-AUTHOR-RESULT-COUNT
149700         MOVE WS-AUTHOR-NAME-TBL(WS-AP-IDX)
149800                                   TO WS-TOP-AUTHOR-NAME(WS-TA-IDX)
149900         MOVE WS-AUTHOR-HITS(WS-AP-IDX)
150000                                   TO WS-TOP-AUTHOR-HITS(WS-TA-IDX)
150100     END-IF.
150200*---------------------------------------------------------------*
150300 6461-CHECK-ONE-AUTHOR-PICK.
150400*---------------------------------------------------------------*
150500     IF WS-AUTHOR-PICKED(WS-AUTHOR-IDX) = 'N'
150600         IF WS-AUTHOR-HITS(WS-AUTHOR-IDX) > WS-RANK-BEST-HITS
150700             MOVE WS-AUTHOR-HITS(WS-AUTHOR-IDX) TO WS-RANK-BEST-HITS
150800             SET WS-RANK-BEST-IDX TO WS-AUTHOR-IDX
150900         END-IF
151000     END-IF.
151100*---------------------------------------------------------------*
151200 6500-COMPUTE-AVERAGES.
151300*---------------------------------------------------------------*
151400     MOVE WS-DAY-COUNT-TBL             TO WS-ACTIVE-DAYS.
151500     COMPUTE WS-AVG-MSG-LENGTH ROUNDED =
151600         WS-SUM-MSG-LENGTH / WS-TOTAL-COMMITS.
151700     COMPUTE WS-AVG-FILES-PER-COMMIT ROUNDED =
151800         WS-TOTAL-FILE-CHANGES / WS-TOTAL-COMMITS.
151900     IF WS-ACTIVE-DAYS > ZERO
152000         COMPUTE WS-AVG-COMMITS-PER-DAY ROUNDED =
152100             WS-TOTAL-COMMITS / WS-ACTIVE-DAYS
152200     ELSE
152300         MOVE ZERO TO WS-AVG-COMMITS-PER-DAY
152400     END-IF.
152500*---------------------------------------------------------------*
152600 6600-COMPUTE-SPAN-AND-AUTHORS.
152700*---------------------------------------------------------------*
152800     COMPUTE WS-NET-IMPACT =
152900         WS-TOTAL-INSERTIONS - WS-TOTAL-DELETIONS.
153000     MOVE WS-AUTHOR-COUNT-TBL          TO WS-DISTINCT-AUTHOR-COUNT.
153100     MOVE WS-FIRST-COMMIT-DATE(1:4)    TO WS-ORD-CCYY.
153200     MOVE WS-FIRST-COMMIT-DATE(5:2)    TO WS-ORD-MM.
153300     MOVE WS-FIRST-COMMIT-DATE(7:2)    TO WS-ORD-DD.
153400     PERFORM 4100-DATE-TO-ORDINAL.
153500     MOVE WS-ORD-RESULT                TO WS-SPAN-FIRST-ORDINAL.
153600     MOVE WS-LAST-COMMIT-DATE(1:4)     TO WS-ORD-CCYY.
153700     MOVE WS-LAST-COMMIT-DATE(5:2)     TO WS-ORD-MM.
153800     MOVE WS-LAST-COMMIT-DATE(7:2)     TO WS-ORD-DD.
153900     PERFORM 4100-DATE-TO-ORDINAL.
154000     COMPUTE WS-SPAN-DAYS =
154100         WS-ORD-RESULT - WS-SPAN-FIRST-ORDINAL.
154200*---------------------------------------------------------------*
154300 9000-PRINT-REPORT-LINE.
154400*---------------------------------------------------------------*
154500     IF LINE-COUNT GREATER THAN LINES-ON-PAGE
154600         PERFORM 9100-PRINT-HEADING-LINES
154700     END-IF.
154800     MOVE WS-PRINT-LINE-WORK           TO PRINT-LINE.
154900     PERFORM 9120-WRITE-PRINT-LINE.
155000     MOVE SPACE                        TO WS-PRINT-LINE-WORK.
155100*---------------------------------------------------------------*
155200 9020-PRINT-BLANK-LINE.
155300*---------------------------------------------------------------*
155400     MOVE SPACE                        TO WS-PRINT-LINE-WORK.
155500     PERFORM 9000-PRINT-REPORT-LINE.
155600*---------------------------------------------------------------*
155700 9100-PRINT-HEADING-LINES.
155800*---------------------------------------------------------------*
155900     ADD 1                             TO PAGE-COUNT.
156000     MOVE PAGE-COUNT                   TO WS-EDIT-PAGE.
156100     MOVE SPACE                        TO PRINT-LINE.
156200     WRITE WRAPPED-REPORT-RECORD
156300         AFTER ADVANCING PAGE.
156400     STRING 'GIT WRAPPED (CONTINUED) - PAGE ' WS-EDIT-PAGE
156500         DELIMITED BY SIZE INTO PRINT-LINE.
156600     MOVE 1                            TO LINE-SPACEING.
156700     WRITE WRAPPED-REPORT-RECORD
156800         AFTER ADVANCING LINE-SPACEING.
156900     MOVE SPACE                        TO PRINT-LINE.
157000     WRITE WRAPPED-REPORT-RECORD
157100         AFTER ADVANCING LINE-SPACEING.
157200     MOVE 3                            TO LINE-COUNT.
157300*---------------------------------------------------------------*
157400 9110-WRITE-TOP-OF-PAGE.
157500*---------------------------------------------------------------*
157600     WRITE WRAPPED-REPORT-RECORD
157700         AFTER ADVANCING PAGE.
157800     MOVE SPACE                        TO PRINT-LINE.
157900*---------------------------------------------------------------*
158000 9120-WRITE-PRINT-LINE.
158100*---------------------------------------------------------------*
158200     WRITE WRAPPED-REPORT-RECORD
158300         AFTER ADVANCING LINE-SPACEING.
158400     ADD LINE-SPACEING                 TO LINE-COUNT.
158500     MOVE 1                            TO LINE-SPACEING.
158600*---------------------------------------------------------------*
158700 6700-BUILD-HOUR-BLOCKS.
158800*---------------------------------------------------------------*
158900*    FOLDS THE 24 HOURLY BUCKETS INTO THE EIGHT 3-HOUR BLOCKS   *
159000*    PRINTED ON THE "WHEN YOU CODE" BAR CHART.                  *
159100*---------------------------------------------------------------*
159200     COMPUTE WS-HOUR-BLOCK-CNT(1) =
159300         WS-HOUR-COUNT(1) + WS-HOUR-COUNT(2) + WS-HOUR-COUNT(3).
159400     COMPUTE WS-HOUR-BLOCK-CNT(2) =
159500         WS-HOUR-COUNT(4) + WS-HOUR-COUNT(5) + WS-HOUR-COUNT(6).
159600     COMPUTE WS-HOUR-BLOCK-CNT(3) =
159700         WS-HOUR-COUNT(7) + WS-HOUR-COUNT(8) + WS-HOUR-COUNT(9).
159800     COMPUTE WS-HOUR-BLOCK-CNT(4) =
159900         WS-HOUR-COUNT(10) + WS-HOUR-COUNT(11) + WS-HOUR-COUNT(12).
160000     COMPUTE WS-HOUR-BLOCK-CNT(5) =
160100         WS-HOUR-COUNT(13) + WS-HOUR-COUNT(14) + WS-HOUR-COUNT(15).
160200     COMPUTE WS-HOUR-BLOCK-CNT(6) =
160300         WS-HOUR-COUNT(16) + WS-HOUR-COUNT(17) + WS-HOUR-COUNT(18).
160400     COMPUTE WS-HOUR-BLOCK-CNT(7) =
160500         WS-HOUR-COUNT(19) + WS-HOUR-COUNT(20) + WS-HOUR-COUNT(21).
160600     COMPUTE WS-HOUR-BLOCK-CNT(8) =
160700         WS-HOUR-COUNT(22) + WS-HOUR-COUNT(23) + WS-HOUR-COUNT(24).
160800*---------------------------------------------------------------*
160900 7000-BUILD-REPORT.
161000*---------------------------------------------------------------*
161100     MOVE 1                           TO PAGE-COUNT.
161200     MOVE ZERO                        TO LINE-COUNT.
161300     PERFORM 9110-WRITE-TOP-OF-PAGE.
161400     PERFORM 7100-PRINT-HEADER-SECTION.
161500     PERFORM 9020-PRINT-BLANK-LINE.
161600     PERFORM 7200-PRINT-NUMBERS-SECTION.
161700     PERFORM 9020-PRINT-BLANK-LINE.
161800     PERFORM 7300-PRINT-WHEN-YOU-CODE-SECTION.
161900     PERFORM 9020-PRINT-BLANK-LINE.
162000     PERFORM 7400-PRINT-TOP-FILES-SECTION.
162100     PERFORM 9020-PRINT-BLANK-LINE.
162200     PERFORM 7500-PRINT-LANGUAGES-SECTION.
162300     PERFORM 9020-PRINT-BLANK-LINE.
162400     PERFORM 7600-PRINT-STREAKS-SECTION.
162500     PERFORM 9020-PRINT-BLANK-LINE.
162600     PERFORM 7700-PRINT-CODER-DNA-SECTION.
162700     PERFORM 9020-PRINT-BLANK-LINE.
162800     PERFORM 7800-PRINT-FUN-FACTS-SECTION.
162900     PERFORM 9020-PRINT-BLANK-LINE.
163000     PERFORM 7900-PRINT-FOOTER-SECTION.
163100*---------------------------------------------------------------*
163200 7100-PRINT-HEADER-SECTION.
163300*---------------------------------------------------------------*
163400     STRING 'GIT WRAPPED' DELIMITED BY SIZE
163500         INTO WS-PRINT-LINE-WORK.
163600     PERFORM 9000-PRINT-REPORT-LINE.
163700     STRING 'REPOSITORY: ' WS-RUN-NAME DELIMITED BY SIZE
163800         INTO WS-PRINT-LINE-WORK.
163900     PERFORM 9000-PRINT-REPORT-LINE.
164000     IF WS-YEAR-FILTER-ACTIVE
164100         MOVE WS-YEAR-FILTER           TO WS-EDIT-N4
164200         STRING 'YEAR: ' WS-EDIT-N4 DELIMITED BY SIZE
164300             INTO WS-PRINT-LINE-WORK
164400     ELSE
164500         STRING 'YEAR: ALL TIME' DELIMITED BY SIZE
164600             INTO WS-PRINT-LINE-WORK
164700     END-IF.
164800     PERFORM 9000-PRINT-REPORT-LINE.
164900*---------------------------------------------------------------*
165000 7200-PRINT-NUMBERS-SECTION.
165100*---------------------------------------------------------------*
165200     STRING 'THE NUMBERS' DELIMITED BY SIZE
165300         INTO WS-PRINT-LINE-WORK.
165400     PERFORM 9000-PRINT-REPORT-LINE.
165500     MOVE WS-TOTAL-COMMITS            TO WS-EDIT-N7.
165600     STRING 'TOTAL COMMITS ........... ' WS-EDIT-N7
165700         DELIMITED BY SIZE INTO WS-PRINT-LINE-WORK.
165800     PERFORM 9000-PRINT-REPORT-LINE.
165900     MOVE WS-TOTAL-FILE-CHANGES       TO WS-EDIT-N7.
166000     STRING 'FILES CHANGED ........... ' WS-EDIT-N7
166100         DELIMITED BY SIZE INTO WS-PRINT-LINE-WORK.
166200     PERFORM 9000-PRINT-REPORT-LINE.
166300     MOVE WS-TOTAL-INSERTIONS         TO WS-EDIT-N9.
166400     STRING 'LINES ADDED ............. +' WS-EDIT-N9
166500         DELIMITED BY SIZE INTO WS-PRINT-LINE-WORK.
166600     PERFORM 9000-PRINT-REPORT-LINE.
166700     MOVE WS-TOTAL-DELETIONS          TO WS-EDIT-N9.
166800     STRING 'LINES DELETED ........... -' WS-EDIT-N9
166900         DELIMITED BY SIZE INTO WS-PRINT-LINE-WORK.
167000     PERFORM 9000-PRINT-REPORT-LINE.
167100     IF WS-NET-IMPACT < ZERO
167200         MOVE '-'                      TO WS-EDIT-SIGN
167300         COMPUTE WS-NET-IMPACT-ABS = WS-NET-IMPACT * -1
167400     ELSE
167500         MOVE '+'                      TO WS-EDIT-SIGN
167600         MOVE WS-NET-IMPACT            TO WS-NET-IMPACT-ABS
167700     END-IF.
167800     MOVE WS-NET-IMPACT-ABS           TO WS-EDIT-SN9.
167900     STRING 'NET IMPACT .............. ' WS-EDIT-SIGN WS-EDIT-SN9
168000         DELIMITED BY SIZE INTO WS-PRINT-LINE-WORK.
168100     PERFORM 9000-PRINT-REPORT-LINE.
168200     MOVE WS-ACTIVE-DAYS              TO WS-EDIT-N5.
168300     MOVE WS-SPAN-DAYS                TO WS-EDIT-N7.
168400     STRING 'ACTIVE DAYS .............. ' WS-EDIT-N5
168500         ' (SPANNING ' WS-EDIT-N7 ' DAYS)' DELIMITED BY SIZE
168600         INTO WS-PRINT-LINE-WORK.
168700     PERFORM 9000-PRINT-REPORT-LINE.
168800*---------------------------------------------------------------*
168900 7300-PRINT-WHEN-YOU-CODE-SECTION.
169000*---------------------------------------------------------------*
169100     STRING 'WHEN YOU CODE' DELIMITED BY SIZE
169200         INTO WS-PRINT-LINE-WORK.
169300     PERFORM 9000-PRINT-REPORT-LINE.
169400     MOVE ZERO                        TO WS-BAR-MAX-COUNT.
169500     PERFORM 7310-CHECK-HOUR-BLOCK-MAX
169600         VARYING WS-HBC-IDX FROM 1 BY 1
169700         UNTIL WS-HBC-IDX > 8.
169800     PERFORM 7320-PRINT-ONE-HOUR-BLOCK
169900         VARYING WS-HB-IDX FROM 1 BY 1
170000         UNTIL WS-HB-IDX > 8.
170100     PERFORM 9020-PRINT-BLANK-LINE.
170200     MOVE ZERO                        TO WS-BAR-MAX-COUNT.
170300     PERFORM 7330-CHECK-WEEKDAY-MAX
170400         VARYING WS-WEEKDAY-IDX FROM 1 BY 1
170500         UNTIL WS-WEEKDAY-IDX > 7.
170600     PERFORM 7340-PRINT-ONE-WEEKDAY
170700         VARYING WS-WB-IDX FROM 1 BY 1
170800         UNTIL WS-WB-IDX > 7.
170900*---------------------------------------------------------------*
171000 7310-CHECK-HOUR-BLOCK-MAX.
171100*---------------------------------------------------------------*
171200     IF WS-HOUR-BLOCK-CNT(WS-HBC-IDX) > WS-BAR-MAX-COUNT
171300         MOVE WS-HOUR-BLOCK-CNT(WS-HBC-IDX) TO WS-BAR-MAX-COUNT
171400     END-IF.
171500*---------------------------------------------------------------*
171600 7320-PRINT-ONE-HOUR-BLOCK.
171700*---------------------------------------------------------------*
171800     SET WS-HBC-IDX                   TO WS-HB-IDX.
171900     MOVE WS-HOUR-BLOCK-CNT(WS-HBC-IDX) TO WS-BAR-SOURCE-COUNT.
172000     MOVE 25                          TO WS-BAR-WIDTH-WK.
172100     PERFORM 9200-BUILD-BAR.
172200     MOVE WS-HOUR-BLOCK-CNT(WS-HBC-IDX) TO WS-EDIT-N7.
172300     STRING WS-HOUR-BLOCK-LABEL(WS-HB-IDX) ' ' WS-BAR-LINE
172400         ' ' WS-EDIT-N7 DELIMITED BY SIZE INTO WS-PRINT-LINE-WORK.
172500     PERFORM 9000-PRINT-REPORT-LINE.
172600*---------------------------------------------------------------*
172700 7330-CHECK-WEEKDAY-MAX.
172800*---------------------------------------------------------------*
172900     IF WS-WEEKDAY-COUNT(WS-WEEKDAY-IDX) > WS-BAR-MAX-COUNT
173000         MOVE WS-WEEKDAY-COUNT(WS-WEEKDAY-IDX) TO WS-BAR-MAX-COUNT
173100     END-IF.
173200*---------------------------------------------------------------*
173300 7340-PRINT-ONE-WEEKDAY.
173400*---------------------------------------------------------------*
173500*    THE WEEKDAY BUCKETS ARE STORED MONDAY-FIRST (1=MON..7=SUN)  *
173600*    TO MATCH GWH-COMMIT-WEEKDAY DIRECTLY, SAME AS THE BUCKET   *
173700*    LABEL TABLE - WS-WB-IDX IS THE BUCKET SUBSCRIPT AS-IS, NO  *
173800*    OFFSET, FOR THE CURRENT PRINT ROW.                        *
173900*---------------------------------------------------------------*
174000     SET WS-WEEKDAY-IDX TO WS-WB-IDX.
174100     MOVE WS-WEEKDAY-COUNT(WS-WEEKDAY-IDX) TO WS-BAR-SOURCE-COUNT.
174200     MOVE 25                          TO WS-BAR-WIDTH-WK.
174300     PERFORM 9200-BUILD-BAR.
174400     MOVE WS-WEEKDAY-COUNT(WS-WEEKDAY-IDX) TO WS-EDIT-N7.
174500     STRING WS-WEEKDAY-BLOCK-LABEL(WS-WB-IDX) ' ' WS-BAR-LINE
174600         ' ' WS-EDIT-N7 DELIMITED BY SIZE INTO WS-PRINT-LINE-WORK.
174700     PERFORM 9000-PRINT-REPORT-LINE.
174800*---------------------------------------------------------------*
174900 7400-PRINT-TOP-FILES-SECTION.
175000*---------------------------------------------------------------*
175100     STRING 'YOUR TOP FILES' DELIMITED BY SIZE
175200         INTO WS-PRINT-LINE-WORK.
175300     PERFORM 9000-PRINT-REPORT-LINE.
175400     IF WS-TOP-FILE-RESULT-COUNT > 8
175500         MOVE 8 TO WS-TOP-FILE-PRINT-LIMIT
175600     ELSE
175700         MOVE WS-TOP-FILE-RESULT-COUNT TO WS-TOP-FILE-PRINT-LIMIT
175800     END-IF.
175900     PERFORM 7410-PRINT-ONE-TOP-FILE
176000         VARYING WS-TF-IDX FROM 1 BY 1
176100         UNTIL WS-TF-IDX > WS-TOP-FILE-PRINT-LIMIT.
176200*---------------------------------------------------------------*
176300 7410-PRINT-ONE-TOP-FILE.
176400*---------------------------------------------------------------*
176500     SET WS-RL-IDX                    TO WS-TF-IDX.
176600     MOVE WS-TOP-FILE-HITS(WS-TF-IDX) TO WS-EDIT-N7.
176700     STRING WS-RANK-LABEL(WS-RL-IDX) ' ' WS-TOP-FILE-NAME(WS-TF-IDX)
176800         ' ' WS-EDIT-N7 DELIMITED BY SIZE INTO WS-PRINT-LINE-WORK.
176900     PERFORM 9000-PRINT-REPORT-LINE.
177000*---------------------------------------------------------------*
177100 7500-PRINT-LANGUAGES-SECTION.
177200*---------------------------------------------------------------*
177300     STRING 'LANGUAGES' DELIMITED BY SIZE INTO WS-PRINT-LINE-WORK.
177400     PERFORM 9000-PRINT-REPORT-LINE.
177500     MOVE ZERO                        TO WS-BAR-MAX-COUNT.
177600     PERFORM 7510-CHECK-LANG-MAX
177700         VARYING WS-TL-IDX FROM 1 BY 1
177800         UNTIL WS-TL-IDX > WS-TOP-LANG-RESULT-COUNT.
177900     PERFORM 7520-PRINT-ONE-LANGUAGE
178000         VARYING WS-TL-IDX FROM 1 BY 1
178100         UNTIL WS-TL-IDX > WS-TOP-LANG-RESULT-COUNT.
178200*---------------------------------------------------------------*
178300 7510-CHECK-LANG-MAX.
178400*---------------------------------------------------------------*
178500     IF WS-TOP-LANG-LINES(WS-TL-IDX) > WS-BAR-MAX-COUNT
178600         MOVE WS-TOP-LANG-LINES(WS-TL-IDX) TO WS-BAR-MAX-COUNT
178700     END-IF.
178800*---------------------------------------------------------------*
178900 7520-PRINT-ONE-LANGUAGE.
179000*---------------------------------------------------------------*
179100     MOVE WS-TOP-LANG-LINES(WS-TL-IDX) TO WS-BAR-SOURCE-COUNT.
179200     MOVE 22                          TO WS-BAR-WIDTH-WK.
179300     PERFORM 9200-BUILD-BAR.
179400     IF WS-RECOGNIZED-LANG-LINES > ZERO
179500         COMPUTE WS-LANG-PCT-WK ROUNDED =
179600             WS-TOP-LANG-LINES(WS-TL-IDX) /
179700             WS-RECOGNIZED-LANG-LINES * 100
179800     ELSE
179900         MOVE ZERO TO WS-LANG-PCT-WK
180000     END-IF.
180100     MOVE WS-LANG-PCT-WK              TO WS-EDIT-N4V1.
180200     STRING WS-TOP-LANG-NAME(WS-TL-IDX) ' ' WS-BAR-LINE ' '
180300         WS-EDIT-N4V1 '%' DELIMITED BY SIZE INTO WS-PRINT-LINE-WORK.
180400     PERFORM 9000-PRINT-REPORT-LINE.
180500*---------------------------------------------------------------*
180600 9200-BUILD-BAR.
180700*---------------------------------------------------------------*
180800*    SCALES WS-BAR-SOURCE-COUNT AGAINST WS-BAR-MAX-COUNT INTO A *
180900*    '#'-FILLED BAR OF WS-BAR-WIDTH-WK CHARACTERS.              *
181000*---------------------------------------------------------------*
181100     MOVE SPACE                       TO WS-BAR-LINE.
181200     IF WS-BAR-MAX-COUNT = ZERO OR WS-BAR-SOURCE-COUNT = ZERO
181300         MOVE ZERO TO WS-BAR-FILL-LEN
181400     ELSE
181500         COMPUTE WS-BAR-FILL-LEN ROUNDED =
181600             WS-BAR-SOURCE-COUNT * WS-BAR-WIDTH-WK
181700                 / WS-BAR-MAX-COUNT
181800         IF WS-BAR-FILL-LEN = ZERO
181900             MOVE 1 TO WS-BAR-FILL-LEN
182000         END-IF
182100     END-IF.
182200     IF WS-BAR-FILL-LEN > ZERO
182300         PERFORM 9210-FILL-ONE-BAR-CHAR
182400             VARYING WS-BAR-IDX FROM 1 BY 1
182500             UNTIL WS-BAR-IDX > WS-BAR-FILL-LEN
182600     END-IF.
182700*---------------------------------------------------------------*
182800 9210-FILL-ONE-BAR-CHAR.
182900*---------------------------------------------------------------*
183000     MOVE '#'                         TO WS-BAR-LINE(WS-BAR-IDX:1).
183100*---------------------------------------------------------------*
183200 7600-PRINT-STREAKS-SECTION.
183300*---------------------------------------------------------------*
183400     STRING 'STREAKS & RECORDS' DELIMITED BY SIZE
183500         INTO WS-PRINT-LINE-WORK.
183600     PERFORM 9000-PRINT-REPORT-LINE.
183700     MOVE WS-LONGEST-STREAK           TO WS-EDIT-N4.
183800     STRING 'LONGEST STREAK .......... ' WS-EDIT-N4 ' DAYS'
183900         DELIMITED BY SIZE INTO WS-PRINT-LINE-WORK.
184000     PERFORM 9000-PRINT-REPORT-LINE.
184100     MOVE WS-CURRENT-STREAK           TO WS-EDIT-N4.
184200     STRING 'CURRENT STREAK .......... ' WS-EDIT-N4 ' DAYS'
184300         DELIMITED BY SIZE INTO WS-PRINT-LINE-WORK.
184400     PERFORM 9000-PRINT-REPORT-LINE.
184500     MOVE WS-BUSIEST-DAY-DATE(1:4)    TO WS-EDIT-DATE-CCYY.
184600     MOVE WS-BUSIEST-DAY-DATE(5:2)    TO WS-EDIT-DATE-MM.
184700     MOVE WS-BUSIEST-DAY-DATE(7:2)    TO WS-EDIT-DATE-DD.
184800     MOVE WS-BUSIEST-DAY-COUNT        TO WS-EDIT-N5.
184900     STRING 'BUSIEST DAY ............. ' WS-EDIT-DATE-R
185000         ' (' WS-EDIT-N5 ' COMMITS)' DELIMITED BY SIZE
185100         INTO WS-PRINT-LINE-WORK.
185200     PERFORM 9000-PRINT-REPORT-LINE.
185300     STRING 'BEST MONTH .............. ' WS-BEST-MONTH-NAME
185400         DELIMITED BY SIZE INTO WS-PRINT-LINE-WORK.
185500     PERFORM 9000-PRINT-REPORT-LINE.
185600*---------------------------------------------------------------*
185700 7700-PRINT-CODER-DNA-SECTION.
185800*---------------------------------------------------------------*
185900     STRING 'YOUR CODER DNA' DELIMITED BY SIZE
186000         INTO WS-PRINT-LINE-WORK.
186100     PERFORM 9000-PRINT-REPORT-LINE.
186200     STRING 'YOU ARE A ' WS-PERSONALITY-NAME DELIMITED BY SIZE
186300         INTO WS-PRINT-LINE-WORK.
186400     PERFORM 9000-PRINT-REPORT-LINE.
186500     STRING WS-PERSONALITY-DESC DELIMITED BY SIZE
186600         INTO WS-PRINT-LINE-WORK.
186700     PERFORM 9000-PRINT-REPORT-LINE.
186800     IF WS-TRAIT-COUNT > ZERO
186900         PERFORM 9020-PRINT-BLANK-LINE
187000         PERFORM 7710-PRINT-ONE-TRAIT
187100             VARYING WS-TR-IDX FROM 1 BY 1
187200             UNTIL WS-TR-IDX > WS-TRAIT-COUNT
187300     END-IF.
187400*---------------------------------------------------------------*
187500 7710-PRINT-ONE-TRAIT.
187600*---------------------------------------------------------------*
187700     STRING '  - ' WS-TRAIT-ENTRY(WS-TR-IDX) DELIMITED BY SIZE
187800         INTO WS-PRINT-LINE-WORK.
187900     PERFORM 9000-PRINT-REPORT-LINE.
188000*---------------------------------------------------------------*
188100 7800-PRINT-FUN-FACTS-SECTION.
188200*---------------------------------------------------------------*
188300     STRING 'FUN FACTS' DELIMITED BY SIZE
188400         INTO WS-PRINT-LINE-WORK.
188500     PERFORM 9000-PRINT-REPORT-LINE.
188600     PERFORM 7810-PRINT-LONGEST-MESSAGE.
188700     PERFORM 7820-PRINT-SHORTEST-MESSAGE.
188800     IF WS-HOLIDAY-HIT-COUNT > ZERO
188900         PERFORM 7830-PRINT-ONE-HOLIDAY
189000             VARYING WS-HH-IDX FROM 1 BY 1
189100             UNTIL WS-HH-IDX > WS-HOLIDAY-HIT-COUNT
189200     END-IF.
189300     STRING 'MOST PRODUCTIVE MONTH .... ' WS-BEST-MONTH-NAME
189400         DELIMITED BY SIZE INTO WS-PRINT-LINE-WORK.
189500     PERFORM 9000-PRINT-REPORT-LINE.
189600     MOVE WS-AVG-COMMITS-PER-DAY      TO WS-EDIT-N4V1.
189700     STRING 'AVERAGE COMMITS/ACTIVE DAY  ' WS-EDIT-N4V1
189800         DELIMITED BY SIZE INTO WS-PRINT-LINE-WORK.
189900     PERFORM 9000-PRINT-REPORT-LINE.
190000     IF WS-DISTINCT-AUTHOR-COUNT > 1
190100         MOVE WS-DISTINCT-AUTHOR-COUNT TO WS-EDIT-N4
190200         STRING 'CONTRIBUTORS ............. ' WS-EDIT-N4
190300             DELIMITED BY SIZE INTO WS-PRINT-LINE-WORK
190400         PERFORM 9000-PRINT-REPORT-LINE
190500         PERFORM 7840-PRINT-TOP-AUTHORS
190600     END-IF.
190700*---------------------------------------------------------------*
190800 7840-PRINT-TOP-AUTHORS.
190900*---------------------------------------------------------------*
191000*    TOP CONTRIBUTORS BY COMMIT COUNT, UP TO 5 ROWS (GW-0035).  *
191100*---------------------------------------------------------------*
191200     IF WS-TOP-AUTHOR-RESULT-COUNT > 5
191300         MOVE 5 TO WS-TOP-AUTHOR-PRINT-LIMIT
191400     ELSE
191500         MOVE WS-TOP-AUTHOR-RESULT-COUNT TO WS-TOP-AUTHOR-PRINT-LIMIT
191600     END-IF.
191700     PERFORM 7850-PRINT-ONE-TOP-AUTHOR
191800         VARYING WS-TA-IDX FROM 1 BY 1
191900         UNTIL WS-TA-IDX > WS-TOP-AUTHOR-PRINT-LIMIT.
192000*---------------------------------------------------------------*
192100 7850-PRINT-ONE-TOP-AUTHOR.
192200*---------------------------------------------------------------*
192300     SET WS-RL-IDX                    TO WS-TA-IDX.
192400     MOVE WS-TOP-AUTHOR-HITS(WS-TA-IDX) TO WS-EDIT-N7.
192500     STRING WS-RANK-LABEL(WS-RL-IDX) ' '
192600         WS-TOP-AUTHOR-NAME(WS-TA-IDX) ' ' WS-EDIT-N7
192700         DELIMITED BY SIZE INTO WS-PRINT-LINE-WORK.
192800     PERFORM 9000-PRINT-REPORT-LINE.
192900*---------------------------------------------------------------*
193000 7810-PRINT-LONGEST-MESSAGE.
193100*---------------------------------------------------------------*
193200     MOVE WS-LONGEST-MSG-LEN          TO WS-EDIT-N4.
193300     IF WS-LONGEST-MSG-LEN > 60
193400         STRING 'LONGEST MESSAGE (' WS-EDIT-N4 ' CHARS): '
193500             WS-LONGEST-MSG-TEXT(1:60) '...' DELIMITED BY SIZE
193600             INTO WS-PRINT-LINE-WORK
193700     ELSE
193800         STRING 'LONGEST MESSAGE (' WS-EDIT-N4 ' CHARS): '
193900             WS-LONGEST-MSG-TEXT(1:60) DELIMITED BY SIZE
194000             INTO WS-PRINT-LINE-WORK
194100     END-IF.
194200     PERFORM 9000-PRINT-REPORT-LINE.
194300*---------------------------------------------------------------*
194400 7820-PRINT-SHORTEST-MESSAGE.
194500*---------------------------------------------------------------*
194600     MOVE WS-SHORTEST-MSG-LEN         TO WS-EDIT-N4.
194700     STRING 'SHORTEST MESSAGE (' WS-EDIT-N4 ' CHARS): '
194800         WS-SHORTEST-MSG-TEXT(1:60) DELIMITED BY SIZE
194900         INTO WS-PRINT-LINE-WORK.
195000     PERFORM 9000-PRINT-REPORT-LINE.
195100*---------------------------------------------------------------*
195200 7830-PRINT-ONE-HOLIDAY.
195300*---------------------------------------------------------------*
195400     STRING 'YOU COMMITTED ON ' WS-HOLIDAY-HIT-ENTRY(WS-HH-IDX)
195500         '!' DELIMITED BY SIZE INTO WS-PRINT-LINE-WORK.
195600     PERFORM 9000-PRINT-REPORT-LINE.
195700*---------------------------------------------------------------*
195800 7900-PRINT-FOOTER-SECTION.
195900*---------------------------------------------------------------*
196000     IF WS-YEAR-FILTER-ACTIVE
196100         MOVE WS-YEAR-FILTER          TO WS-EDIT-N4
196200         STRING 'THANKS FOR A GREAT ' WS-EDIT-N4 ' OF CODING!'
196300             DELIMITED BY SIZE INTO WS-PRINT-LINE-WORK
196400     ELSE
196500         STRING 'THANKS FOR ALL THE COMMITS!' DELIMITED BY SIZE
196600             INTO WS-PRINT-LINE-WORK
196700     END-IF.
196800     PERFORM 9000-PRINT-REPORT-LINE.
196900     MOVE WS-TOTAL-COMMITS            TO WS-EDIT-N7.
197000     MOVE WS-ACTIVE-DAYS              TO WS-EDIT-N5.
197100     MOVE WS-TOTAL-INSERTIONS         TO WS-EDIT-N9.
197200     MOVE WS-TOTAL-DELETIONS          TO WS-EDIT-N9-B.
197300     STRING WS-EDIT-N7 ' COMMITS | ' WS-EDIT-N5 ' ACTIVE DAYS | +'
197400         WS-EDIT-N9 '/-' WS-EDIT-N9-B ' LINES' DELIMITED BY SIZE
197500         INTO WS-PRINT-LINE-WORK.
197600     PERFORM 9000-PRINT-REPORT-LINE.
197700*---------------------------------------------------------------*
197800 9800-WRITE-SUMMARY-RECORD.
197900*---------------------------------------------------------------*
198000*    MOVES THE RUN'S FINAL DERIVED STATISTICS INTO THE FLAT      *
198100*    SUMMARY-OUT RECORD FOR DOWNSTREAM PICKUP BY OTHER JOBS.     *
198200*---------------------------------------------------------------*
198300     MOVE WS-TOTAL-COMMITS            TO GWS-TOTAL-COMMITS.
198400     MOVE WS-TOTAL-FILE-CHANGES       TO GWS-TOTAL-FILE-CHANGES.
198500     MOVE WS-TOTAL-INSERTIONS         TO GWS-TOTAL-INSERTIONS.
198600     MOVE WS-TOTAL-DELETIONS          TO GWS-TOTAL-DELETIONS.
198700     MOVE WS-FIRST-COMMIT-DATE        TO GWS-FIRST-COMMIT-DATE.
198800     MOVE WS-LAST-COMMIT-DATE         TO GWS-LAST-COMMIT-DATE.
198900     MOVE WS-ACTIVE-DAYS              TO GWS-ACTIVE-DAYS.
199000     MOVE WS-LONGEST-STREAK           TO GWS-LONGEST-STREAK.
199100     MOVE WS-CURRENT-STREAK           TO GWS-CURRENT-STREAK.
199200     MOVE WS-BUSIEST-DAY-DATE         TO GWS-BUSIEST-DAY-DATE.
199300     MOVE WS-BUSIEST-DAY-COUNT        TO GWS-BUSIEST-DAY-COUNT.
199400     MOVE WS-BEST-MONTH-NAME          TO GWS-BEST-MONTH-NAME.
199500     MOVE WS-AVG-MSG-LENGTH           TO GWS-AVG-MSG-LENGTH.
199600     MOVE WS-AVG-FILES-PER-COMMIT     TO GWS-AVG-FILES-PER-COMMIT.
199700     MOVE WS-PERSONALITY-NAME         TO GWS-PERSONALITY-NAME.
199800     WRITE GWS-SUMMARY-RECORD.
199900*---------------------------------------------------------------*
200000 9900-ABEND-NO-COMMITS-FOUND.
200100*---------------------------------------------------------------*
200200*    THE EXTRACT PRODUCED NO USABLE COMMIT RECORDS - EITHER THE  *
200300*    LOG WAS EMPTY OR THE ANALYST'S YEAR/AUTHOR FILTER EXCLUDED  *
200400*    EVERY COMMIT IN IT.  CLOSE WHAT WE OPENED AND GO HOME.      *
200500*---------------------------------------------------------------*
200600     DISPLAY 'GITWRAP - NO COMMITS FOUND FOR THE REQUESTED RUN'.
200700     DISPLAY 'GITWRAP - CHECK THE YEAR AND AUTHOR FILTER VALUES'.
200800     CLOSE COMMIT-LOG-FILE
200900           WRAPPED-REPORT-FILE
201000           SUMMARY-OUT-FILE.
201100     MOVE 16                          TO RETURN-CODE.
201200     GOBACK.
